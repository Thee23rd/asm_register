000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMREGIS.
000300 AUTHOR.        J. C. VACCARO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - SECTOR BATCH.
000500 DATE-WRITTEN.  09-1998.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA.
000800******************************************************************
000900*    PGMREGIS  -  ALTA DE INSCRIPTOS AL ENCUENTRO                *
001000*    ==============================================              *
001100*    LEE UNA SOLICITUD DE ALTA (DDSOLREG), VALIDA LOS CAMPOS     *
001200*    OBLIGATORIOS, VERIFICA QUE EL INSCRIPTO NO ESTE YA          *
001300*    REGISTRADO (MISMO NOMBRE + DISTRITO) Y, DE ESTAR TODO       *
001400*    CONFORME, AGREGA EL REGISTRO AL MAESTRO DE INSCRIPTOS CON   *
001500*    EL PROXIMO NUMERO DE ORDEN DISPONIBLE.                      *
001600*                                                                *
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    --------------------                                        *
001900*    09-1998 RQ-0041 JCV  ALTA INICIAL DEL PROGRAMA.             *
002000*    02-1999 RQ-0058 JCV  SE AGREGA EL RECHAZO POR DUPLICADO     *
002100*                         (ANTES SOLO VALIDABA CAMPOS VACIOS).   *
002200*    11-1999 RQ-0077 HBA  REMEDIACION Y2K: EL SELLO DE FECHA DE  *
002300*                         ALTA PASA A ACCEPT ... FROM DATE       *
002400*                         YYYYMMDD (ANTES 2 DIGITOS DE ANIO).    *
002500*    06-2001 RQ-0118 HBA  PART-REG-ON PASA A INCLUIR LA HORA     *
002600*                         (AAAA-MM-DD HH:MM:SS).                 *
002700*    03-2003 RQ-0166 JCV  LA COMPARACION DE DUPLICADOS PASA A    *
002800*                         SER INSENSIBLE A MAYUSCULAS/MINUSC.    *
002900*    09-2006 RQ-0214 MLV  SE DOCUMENTA EL CASO DE MAESTRO VACIO  *
003000*                         (PRIMER INSCRIPTO = NUMERO 1).         *
003100*    04-2011 RQ-0259 JCV  DISPLAY DE CONTADORES LEIDOS/GRABADOS  *
003200*                         AL FINAL, PARA EL LOG DE OPERACION.    *
003300******************************************************************
003400
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT MAEENT  ASSIGN DDMAEENT
004600            FILE STATUS IS FS-MAEENT.
004700
004800     SELECT MAESAL  ASSIGN DDMAESAL
004900            FILE STATUS IS FS-MAESAL.
005000
005100     SELECT SOLREG  ASSIGN DDSOLREG
005200            FILE STATUS IS FS-SOLREG.
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  MAEENT
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 01  REG-MAEENT          PIC X(156).
006200
006300 FD  MAESAL
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600 01  REG-MAESAL          PIC X(156).
006700
006800 FD  SOLREG
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-ENT-SOLREG      PIC X(120).
007200
007300
007400 WORKING-STORAGE SECTION.
007500*========================*
007600
007700*----------- ARCHIVOS -------------------------------------------
007800 77  FS-MAEENT               PIC XX       VALUE SPACES.
007900     88  FS-MAEENT-FIN                    VALUE '10'.
008000 77  FS-MAESAL               PIC XX       VALUE SPACES.
008100 77  FS-SOLREG                PIC XX      VALUE SPACES.
008200
008300 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
008400     88  WS-FIN-MAESTRO                   VALUE 'Y'.
008500     88  WS-NO-FIN-MAESTRO                VALUE 'N'.
008600
008700 77  WS-REQ-STATUS            PIC X       VALUE 'V'.
008800     88  WS-REQ-VALIDO                    VALUE 'V'.
008900     88  WS-REQ-INVALIDO                  VALUE 'I'.
009000
009100 77  WS-DUP-SW                PIC X       VALUE 'N'.
009200     88  WS-DUPLICADO                     VALUE 'S'.
009300     88  WS-NO-DUPLICADO                  VALUE 'N'.
009400
009500*----------- CONTADORES Y ACUMULADORES (COMP) --------------------
009600 77  WS-MAX-PART              PIC 9(05)   USAGE COMP VALUE ZEROS.
009700 77  WS-NUEVO-NO              PIC 9(05)   USAGE COMP VALUE ZEROS.
009800 77  WS-CANT-LEIDOS           PIC 9(05)   USAGE COMP VALUE ZEROS.
009900 77  WS-CANT-GRAB             PIC 9(05)   USAGE COMP VALUE ZEROS.
010000 77  WS-NORM-LEAD             PIC 9(02)   USAGE COMP VALUE ZEROS.
010100
010200*----------- LAYOUT MAESTRO INSCRIPTOS --------------------------
010300*    COPY CPPARTMAE.            (VER PGM_50A-CP-PARTMAE)
010400 01  REG-PARTMAE.
010500     03  PART-NO             PIC 9(05)    VALUE ZEROS.
010600     03  PART-NAME           PIC X(30)    VALUE SPACES.
010700     03  PART-ASSOC          PIC X(40)    VALUE SPACES.
010800     03  PART-DISTRICT       PIC X(20)    VALUE SPACES.
010900     03  PART-PROVINCE       PIC X(20)    VALUE SPACES.
011000     03  PART-REG-ON         PIC X(19)    VALUE SPACES.
011100     03  PART-DAY1           PIC X(01)    VALUE 'N'.
011200         88  PART-DAY1-SI               VALUE 'Y'.
011300         88  PART-DAY1-NO               VALUE 'N'.
011400     03  PART-DAY2           PIC X(01)    VALUE 'N'.
011500         88  PART-DAY2-SI               VALUE 'Y'.
011600         88  PART-DAY2-NO               VALUE 'N'.
011700     03  PART-SIGNATURE      PIC X(20)    VALUE SPACES.
011800
011900*----------- LAYOUT SOLICITUD DE ALTA ----------------------------
012000*    COPY CPSOLREG.            (VER PGM_50A-CP-REGREQ)
012100 01  REG-SOLREG.
012200     03  REG-NAME            PIC X(30)    VALUE SPACES.
012300     03  REG-ASSOC           PIC X(40)    VALUE SPACES.
012400     03  REG-DISTRICT        PIC X(20)    VALUE SPACES.
012500     03  REG-PROVINCE        PIC X(20)    VALUE SPACES.
012600     03  FILLER              PIC X(10)    VALUE SPACES.
012700
012800*----------- CLAVE DE DUPLICADOS (NOMBRE + DISTRITO) -------------
012900 01  WS-CLAVE-SOLIC.
013000     03  WS-KEY-NOMBRE       PIC X(40)   VALUE SPACES.
013100     03  WS-KEY-DISTRITO     PIC X(40)   VALUE SPACES.
013200     03  FILLER              PIC X(08)   VALUE SPACES.
013300 01  WS-CLAVE-SOLIC-R REDEFINES WS-CLAVE-SOLIC
013400                              PIC X(88).
013500
013600 01  WS-CLAVE-MAESTRO.
013700     03  WS-CMP-NOMBRE       PIC X(40)   VALUE SPACES.
013800     03  WS-CMP-DISTRITO     PIC X(40)   VALUE SPACES.
013900     03  FILLER              PIC X(08)   VALUE SPACES.
014000
014100*----------- AREA DE TRABAJO PARA NORMALIZAR (TRIM + MAYUSC.) ----
014200 01  WS-NORM-IN               PIC X(40)   VALUE SPACES.
014300 01  WS-NORM-OUT              PIC X(40)   VALUE SPACES.
014400 01  WS-MINUSCULAS            PIC X(26)
014500     VALUE 'abcdefghijklmnopqrstuvwxyz'.
014600 01  WS-MAYUSCULAS            PIC X(26)
014700     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014800
014900*----------- FECHA Y HORA DE ALTA --------------------------------
015000 01  WS-FECHA-AMD.
015100     03  WS-FEC-ANIO          PIC 9(04).
015200     03  WS-FEC-MES           PIC 9(02).
015300     03  WS-FEC-DIA           PIC 9(02).
015400 01  WS-FECHA-AMD-R REDEFINES WS-FECHA-AMD
015500                              PIC 9(08).
015600
015700 01  WS-HORA-MSM.
015800     03  WS-HOR-HH            PIC 9(02).
015900     03  WS-HOR-MM            PIC 9(02).
016000     03  WS-HOR-SS            PIC 9(02).
016100     03  WS-HOR-CC            PIC 9(02).
016200 01  WS-HORA-MSM-R REDEFINES WS-HORA-MSM
016300                              PIC 9(08).
016400
016500 01  WS-TIMESTAMP-FMT.
016600     03  WS-TSF-ANIO          PIC 9(04).
016700     03  FILLER               PIC X       VALUE '-'.
016800     03  WS-TSF-MES           PIC 9(02).
016900     03  FILLER               PIC X       VALUE '-'.
017000     03  WS-TSF-DIA           PIC 9(02).
017100     03  FILLER               PIC X       VALUE SPACE.
017200     03  WS-TSF-HH            PIC 9(02).
017300     03  FILLER               PIC X       VALUE ':'.
017400     03  WS-TSF-MI            PIC 9(02).
017500     03  FILLER               PIC X       VALUE ':'.
017600     03  WS-TSF-SS            PIC 9(02).
017700
017800
017900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018000 PROCEDURE DIVISION.
018100
018200 MAIN-PROGRAM-I.
018300
018400     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
018500     PERFORM 2000-EXPLORA-I   THRU 2000-EXPLORA-F
018600     PERFORM 2500-DECIDE-I    THRU 2500-DECIDE-F
018700     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
018800
018900 MAIN-PROGRAM-F. GOBACK.
019000
019100
019200*------------------------------------------------------------------
019300*    ABRE LA SOLICITUD, ARMA EL SELLO DE FECHA/HORA Y VALIDA
019400*    LOS CAMPOS OBLIGATORIOS DE LA SOLICITUD.
019500 1000-INICIO-I.
019600
019700     ACCEPT WS-FECHA-AMD FROM DATE YYYYMMDD
019800     ACCEPT WS-HORA-MSM  FROM TIME
019900     MOVE WS-FEC-ANIO  TO WS-TSF-ANIO
020000     MOVE WS-FEC-MES   TO WS-TSF-MES
020100     MOVE WS-FEC-DIA   TO WS-TSF-DIA
020200     MOVE WS-HOR-HH    TO WS-TSF-HH
020300     MOVE WS-HOR-MM    TO WS-TSF-MI
020400     MOVE WS-HOR-SS    TO WS-TSF-SS
020500
020600     SET WS-REQ-VALIDO      TO TRUE
020700     SET WS-NO-DUPLICADO    TO TRUE
020800     SET WS-NO-FIN-MAESTRO  TO TRUE
020900
021000     OPEN INPUT SOLREG
021100     IF FS-SOLREG IS NOT EQUAL '00' THEN
021200        DISPLAY '* ERROR EN OPEN SOLREG = ' FS-SOLREG
021300        MOVE 9999 TO RETURN-CODE
021400        SET WS-REQ-INVALIDO TO TRUE
021500     ELSE
021600        READ SOLREG INTO REG-SOLREG
021700        IF FS-SOLREG IS NOT EQUAL '00' THEN
021800           DISPLAY '* ERROR EN READ SOLREG = ' FS-SOLREG
021900           MOVE 9999 TO RETURN-CODE
022000           SET WS-REQ-INVALIDO TO TRUE
022100        END-IF
022200     END-IF
022300
022400     IF WS-REQ-VALIDO THEN
022500        PERFORM 1100-VALIDA-CAMPOS-I THRU 1100-VALIDA-CAMPOS-F
022600     END-IF.
022700
022800 1000-INICIO-F. EXIT.
022900
023000
023100*------------------------------------------------------------------
023200*    NOMBRE, DISTRITO Y PROVINCIA SON OBLIGATORIOS UNA VEZ
023300*    DESPOJADOS DE BLANCOS. DE PASO ARMA LA CLAVE NORMALIZADA
023400*    NOMBRE+DISTRITO PARA LA BUSQUEDA DE DUPLICADOS.
023500 1100-VALIDA-CAMPOS-I.
023600
023700     MOVE REG-NAME        TO WS-NORM-IN
023800     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
023900     MOVE WS-NORM-OUT     TO WS-KEY-NOMBRE
024000
024100     MOVE REG-DISTRICT    TO WS-NORM-IN
024200     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
024300     MOVE WS-NORM-OUT     TO WS-KEY-DISTRITO
024400
024500     MOVE REG-PROVINCE    TO WS-NORM-IN
024600     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
024700
024800     IF WS-KEY-NOMBRE = SPACES
024900        OR WS-KEY-DISTRITO = SPACES
025000        OR WS-NORM-OUT = SPACES THEN
025100        DISPLAY 'Name, District and Province are required.'
025200        SET WS-REQ-INVALIDO TO TRUE
025300     END-IF.
025400
025500 1100-VALIDA-CAMPOS-F. EXIT.
025600
025700
025800*------------------------------------------------------------------
025900*    PRIMERA PASADA SOBRE EL MAESTRO VIGENTE: DETERMINA EL
026000*    NUMERO DE ORDEN MAS ALTO Y VERIFICA SI YA EXISTE UN
026100*    INSCRIPTO CON EL MISMO NOMBRE+DISTRITO DE LA SOLICITUD.
026200 2000-EXPLORA-I.
026300
026400     IF WS-REQ-VALIDO THEN
026500        OPEN INPUT MAEENT
026600        IF FS-MAEENT IS NOT EQUAL '00' THEN
026700           DISPLAY '* ERROR EN OPEN MAEENT EXPLORA = ' FS-MAEENT
026800           MOVE 9999 TO RETURN-CODE
026900        ELSE
027000           PERFORM 2100-LEE-MAEENT-I  THRU 2100-LEE-MAEENT-F
027100           PERFORM 2150-EXPLORA-UNO-I THRU 2150-EXPLORA-UNO-F
027200                   UNTIL WS-FIN-MAESTRO
027300           CLOSE MAEENT
027400        END-IF
027500     END-IF.
027600
027700 2000-EXPLORA-F. EXIT.
027800
027900
028000*------------------------------------------------------------------
028100*    CUERPO DEL BUCLE DE LA PRIMERA PASADA: ACTUALIZA EL MAYOR
028200*    NUMERO DE ORDEN VISTO, COMPARA CONTRA LA CLAVE DE LA
028300*    SOLICITUD Y TRAE EL PROXIMO REGISTRO DEL MAESTRO.
028400 2150-EXPLORA-UNO-I.
028500
028600     IF PART-NO > WS-MAX-PART THEN
028700        MOVE PART-NO TO WS-MAX-PART
028800     END-IF
028900     PERFORM 2200-COMPARA-I      THRU 2200-COMPARA-F
029000     PERFORM 2100-LEE-MAEENT-I   THRU 2100-LEE-MAEENT-F.
029100
029200 2150-EXPLORA-UNO-F. EXIT.
029300
029400
029500*------------------------------------------------------------------
029600 2100-LEE-MAEENT-I.
029700
029800     READ MAEENT INTO REG-PARTMAE
029900
030000     EVALUATE FS-MAEENT
030100        WHEN '00'
030200           ADD 1 TO WS-CANT-LEIDOS
030300        WHEN '10'
030400           SET WS-FIN-MAESTRO TO TRUE
030500        WHEN OTHER
030600           DISPLAY '* ERROR EN READ MAEENT = ' FS-MAEENT
030700           MOVE 9999 TO RETURN-CODE
030800           SET WS-FIN-MAESTRO TO TRUE
030900     END-EVALUATE.
031000
031100 2100-LEE-MAEENT-F. EXIT.
031200
031300
031400*------------------------------------------------------------------
031500 2200-COMPARA-I.
031600
031700     MOVE PART-NAME        TO WS-NORM-IN
031800     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
031900     MOVE WS-NORM-OUT      TO WS-CMP-NOMBRE
032000
032100     MOVE PART-DISTRICT    TO WS-NORM-IN
032200     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
032300     MOVE WS-NORM-OUT      TO WS-CMP-DISTRITO
032400
032500     IF WS-CMP-NOMBRE   = WS-KEY-NOMBRE
032600        AND WS-CMP-DISTRITO = WS-KEY-DISTRITO THEN
032700        SET WS-DUPLICADO TO TRUE
032800     END-IF.
032900
033000 2200-COMPARA-F. EXIT.
033100
033200
033300*------------------------------------------------------------------
033400*    DECIDE SI SE GRABA LA ALTA, SEGUN EL RESULTADO DE LA
033500*    VALIDACION DE CAMPOS Y LA BUSQUEDA DE DUPLICADOS.
033600 2500-DECIDE-I.
033700
033800     IF NOT WS-REQ-VALIDO THEN
033900        MOVE 4 TO RETURN-CODE
034000     ELSE
034100        IF WS-DUPLICADO THEN
034200           DISPLAY 'This participant is already registered.'
034300           MOVE 4 TO RETURN-CODE
034400        ELSE
034500           PERFORM 3000-GRABA-I THRU 3000-GRABA-F
034600           DISPLAY 'Registration saved.'
034700        END-IF
034800     END-IF.
034900
035000 2500-DECIDE-F. EXIT.
035100
035200
035300*------------------------------------------------------------------
035400*    SEGUNDA PASADA: COPIA EL MAESTRO VIGENTE AL NUEVO MAESTRO
035500*    Y AGREGA AL FINAL EL REGISTRO DE ALTA.
035600 3000-GRABA-I.
035700
035800     OPEN INPUT  MAEENT
035900     IF FS-MAEENT IS NOT EQUAL '00' THEN
036000        DISPLAY '* ERROR EN OPEN MAEENT GRABA = ' FS-MAEENT
036100        MOVE 9999 TO RETURN-CODE
036200     ELSE
036300        OPEN OUTPUT MAESAL
036400        IF FS-MAESAL IS NOT EQUAL '00' THEN
036500           DISPLAY '* ERROR EN OPEN MAESAL = ' FS-MAESAL
036600           MOVE 9999 TO RETURN-CODE
036700           CLOSE MAEENT
036800        ELSE
036900           MOVE ZEROS TO WS-CANT-LEIDOS
037000           SET WS-NO-FIN-MAESTRO TO TRUE
037100           PERFORM 2100-LEE-MAEENT-I THRU 2100-LEE-MAEENT-F
037200           PERFORM 3100-COPIA-I      THRU 3100-COPIA-F
037300                   UNTIL WS-FIN-MAESTRO
037400           PERFORM 3200-ALTA-NUEVO-I THRU 3200-ALTA-NUEVO-F
037500           CLOSE MAEENT
037600           CLOSE MAESAL
037700        END-IF
037800     END-IF.
037900
038000 3000-GRABA-F. EXIT.
038100
038200
038300*------------------------------------------------------------------
038400 3100-COPIA-I.
038500
038600     WRITE REG-MAESAL FROM REG-PARTMAE
038700     IF FS-MAESAL IS NOT EQUAL '00' THEN
038800        DISPLAY '* ERROR EN WRITE MAESAL COPIA = ' FS-MAESAL
038900        MOVE 9999 TO RETURN-CODE
039000        SET WS-FIN-MAESTRO TO TRUE
039100     ELSE
039200        ADD 1 TO WS-CANT-GRAB
039300     END-IF
039400
039500     IF NOT WS-FIN-MAESTRO THEN
039600        PERFORM 2100-LEE-MAEENT-I THRU 2100-LEE-MAEENT-F
039700     END-IF.
039800
039900 3100-COPIA-F. EXIT.
040000
040100
040200*------------------------------------------------------------------
040300*    ARMA EL NUEVO REGISTRO DE INSCRIPTO CON EL PROXIMO NUMERO
040400*    DE ORDEN (1 SI EL MAESTRO ESTABA VACIO).
040500 3200-ALTA-NUEVO-I.
040600
040700     COMPUTE WS-NUEVO-NO = WS-MAX-PART + 1
040800
040900     MOVE SPACES         TO REG-PARTMAE
041000     MOVE WS-NUEVO-NO    TO PART-NO
041100     MOVE REG-NAME       TO PART-NAME
041200     MOVE REG-ASSOC      TO PART-ASSOC
041300     MOVE REG-DISTRICT   TO PART-DISTRICT
041400     MOVE REG-PROVINCE   TO PART-PROVINCE
041500     MOVE WS-TIMESTAMP-FMT TO PART-REG-ON
041600     SET PART-DAY1-NO    TO TRUE
041700     SET PART-DAY2-NO    TO TRUE
041800
041900     WRITE REG-MAESAL FROM REG-PARTMAE
042000     IF FS-MAESAL IS NOT EQUAL '00' THEN
042100        DISPLAY '* ERROR EN WRITE MAESAL ALTA = ' FS-MAESAL
042200        MOVE 9999 TO RETURN-CODE
042300     ELSE
042400        ADD 1 TO WS-CANT-GRAB
042500     END-IF.
042600
042700 3200-ALTA-NUEVO-F. EXIT.
042800
042900
043000*------------------------------------------------------------------
043100*    DESPOJA DE BLANCOS A LA IZQUIERDA Y PASA A MAYUSCULAS,
043200*    PARA COMPARACIONES DE CLAVE INSENSIBLES A CAJA Y BLANCOS.
043300 8000-NORMALIZA-I.
043400
043500     MOVE SPACES TO WS-NORM-OUT
043600     MOVE ZEROS  TO WS-NORM-LEAD
043700     INSPECT WS-NORM-IN TALLYING WS-NORM-LEAD
043800             FOR LEADING SPACE
043900
044000     IF WS-NORM-LEAD < 40 THEN
044100        MOVE WS-NORM-IN (WS-NORM-LEAD + 1 : ) TO WS-NORM-OUT
044200     END-IF
044300
044400     INSPECT WS-NORM-OUT CONVERTING WS-MINUSCULAS
044500             TO WS-MAYUSCULAS.
044600
044700 8000-NORMALIZA-F. EXIT.
044800
044900
045000*------------------------------------------------------------------
045100 9999-FINAL-I.
045200
045300     IF FS-SOLREG = '00' THEN
045400        CLOSE SOLREG
045500     END-IF
045600
045700     DISPLAY '**********************************************'
045800     DISPLAY 'LEIDOS MAESTRO:   ' WS-CANT-LEIDOS
045900     DISPLAY 'GRABADOS MAESTRO: ' WS-CANT-GRAB.
046000
046100 9999-FINAL-F. EXIT.
