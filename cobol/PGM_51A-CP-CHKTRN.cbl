000100*    CHKTRN
000200**************************************
000300*      LAYOUT TRANSACCION ACREDIT.   *
000400*         LARGO 6 BYTES              *
000500**************************************
000600*    09-1998 RQ-0041 JCV  ALTA INICIAL DEL LAYOUT. REEMPLAZA
000700*                         EL VIEJO DCLGEN DE TBCURCTA.
000800*    NOTA: LOS 6 BYTES QUEDAN OCUPADOS POR COMPLETO; NO HAY
000900*    LUGAR PARA FILLER DE EXPANSION SIN CORRER EL LARGO FIJO.
001000 01  REG-CHKTRN.
001100*    NUMERO DE ORDEN DEL INSCRIPTO A ACREDITAR
001200     03  CHK-NO              PIC 9(05)    VALUE ZEROS.
001300*    JORNADA A ACREDITAR: 1 O 2
001400     03  CHK-DAY             PIC 9(01)    VALUE ZEROS.
