000100*    SELCRI
000200**************************************
000300*       LAYOUT CRITERIO DE CONSULTA  *
000400*         LARGO 120 BYTES            *
000500**************************************
000600*    02-1999 RQ-0048 HBA  ALTA INICIAL DEL LAYOUT, PARA LA
000700*                         CONSULTA POR NOMBRE/DISTRITO/ASOC.
000800 01  REG-SELCRI.
000900*    CRITERIO DE NOMBRE - SUBCADENA, NO SENSIBLE A MAYUSCULAS;
001000*    EN BLANCO NO FILTRA POR NOMBRE
001100     03  SEL-NAME            PIC X(30)    VALUE SPACES.
001200*    CRITERIO DE DISTRITO - IDEM NOMBRE
001300     03  SEL-DISTRICT        PIC X(20)    VALUE SPACES.
001400*    CRITERIO DE ASOCIACION - IDEM NOMBRE
001500     03  SEL-ASSOC           PIC X(40)    VALUE SPACES.
001600*    RESERVADO PARA FUTUROS CRITERIOS DE CONSULTA
001700     03  FILLER              PIC X(30)    VALUE SPACES.
