000100*    PARTMAE
000200**************************************
000300*         LAYOUT MAESTRO INSCRIPTOS  *
000400*         LARGO 156 BYTES            *
000500**************************************
000600*    09-1998 RQ-0041 JCV  ALTA INICIAL DEL LAYOUT.
000700*    03-2001 RQ-0118 HBA  SE AGREGA PART-SIGNATURE (FIRMA DEL
000800*                         INSCRIPTO EN PLANILLA DE ACREDIT.).
000900*    11-2004 RQ-0205 JCV  PART-REG-ON PASA A FORMATO
001000*                         AAAA-MM-DD HH:MM:SS (ANTES DDMMAAAA).
001100 01  REG-PARTMAE.
001200*    NUMERO DE ORDEN, UNICO, ASIGNADO EN ALTA Y EN IMPORTACION
001300     03  PART-NO             PIC 9(05)    VALUE ZEROS.
001400*    NOMBRE Y APELLIDO COMPLETO DEL INSCRIPTO
001500     03  PART-NAME           PIC X(30)    VALUE SPACES.
001600*    COOPERATIVA O ASOCIACION A LA QUE PERTENECE (PUEDE IR EN
001700*    BLANCO)
001800     03  PART-ASSOC          PIC X(40)    VALUE SPACES.
001900     03  PART-DISTRICT       PIC X(20)    VALUE SPACES.
002000     03  PART-PROVINCE       PIC X(20)    VALUE SPACES.
002100*    FECHA-HORA DE ALTA, FORMATO AAAA-MM-DD HH:MM:SS
002200     03  PART-REG-ON         PIC X(19)    VALUE SPACES.
002300*    MARCA DE ASISTENCIA JORNADA 1
002400     03  PART-DAY1           PIC X(01)    VALUE 'N'.
002500         88  PART-DAY1-SI               VALUE 'Y'.
002600         88  PART-DAY1-NO               VALUE 'N'.
002700*    MARCA DE ASISTENCIA JORNADA 2
002800     03  PART-DAY2           PIC X(01)    VALUE 'N'.
002900         88  PART-DAY2-SI               VALUE 'Y'.
003000         88  PART-DAY2-NO               VALUE 'N'.
003100*    FIRMA EN PLANILLA - NORMALMENTE EN BLANCO
003200     03  PART-SIGNATURE      PIC X(20)    VALUE SPACES.
003300*    NOTA RQ-0205: LOS 156 BYTES QUEDAN OCUPADOS POR COMPLETO
003400*    POR EL LAYOUT DE ARRIBA; NO HAY LUGAR PARA FILLER DE
003500*    EXPANSION SIN CORRER EL ANCHO FIJO DEL REGISTRO.
