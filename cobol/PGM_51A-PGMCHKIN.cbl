000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCHKIN.
000300 AUTHOR.        J. C. VACCARO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - SECTOR BATCH.
000500 DATE-WRITTEN.  09-1998.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA.
000800******************************************************************
000900*    PGMCHKIN  -  ACREDITACION MASIVA DE ASISTENCIA              *
001000*    ====================================================        *
001100*    CARGA EL MAESTRO DE INSCRIPTOS EN TABLA, APLICA UN LOTE     *
001200*    DE TRANSACCIONES DE ACREDITACION (NUMERO DE ORDEN + DIA)    *
001300*    Y REGRABA EL MAESTRO COMPLETO SOLO SI HUBO ALGUNA           *
001400*    ACTUALIZACION. INFORMA CUANTOS REGISTROS SE ACTUALIZARON,   *
001500*    CUANTOS YA ESTABAN ACREDITADOS Y CUANTOS NO SE ENCONTRARON. *
001600*                                                                *
001700*    HISTORIAL DE CAMBIOS                                        *
001800*    --------------------                                        *
001900*    09-1998 RQ-0042 JCV  ALTA INICIAL DEL PROGRAMA (REEMPLAZA   *
002000*                         AL VIEJO PROGM11A, QUE SOLO EMITIA     *
002100*                         UN LISTADO CON CORTE DE CONTROL).      *
002200*    01-1999 RQ-0049 HBA  SE AGREGA EL CONTADOR DE "YA ESTABA    *
002300*                         ACREDITADO" (ANTES SE CONTABA COMO     *
002400*                         ACTUALIZADO POR ERROR).                *
002500*    11-1999 RQ-0077 HBA  REMEDIACION Y2K: SIN IMPACTO EN ESTE   *
002600*                         PROGRAMA (NO MANEJA FECHAS), SE DEJA   *
002700*                         CONSTANCIA POR PEDIDO DE AUDITORIA.    *
002800*    05-2002 RQ-0141 JCV  EL MAESTRO SOLO SE REGRABA SI HUBO AL  *
002900*                         MENOS UNA ACTUALIZACION (ANTES SE      *
003000*                         REGRABABA SIEMPRE, AUNQUE NO CAMBIARA  *
003100*                         NADA).                                 *
003200*    07-2009 RQ-0241 MLV  AMPLIA LA TABLA DE INSCRIPTOS A 2000   *
003300*                         POSICIONES POR CRECIMIENTO DEL EVENTO. *
003400******************************************************************
003500
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT MAEENT  ASSIGN DDMAEENT
004700            FILE STATUS IS FS-MAEENT.
004800
004900     SELECT MAESAL  ASSIGN DDMAESAL
005000            FILE STATUS IS FS-MAESAL.
005100
005200     SELECT TRANCH  ASSIGN DDTRANCH
005300            FILE STATUS IS FS-TRANCH.
005400
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  MAEENT
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 01  REG-MAEENT          PIC X(156).
006300
006400 FD  MAESAL
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-MAESAL          PIC X(156).
006800
006900 FD  TRANCH
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-ENT-TRANCH      PIC X(6).
007300
007400
007500 WORKING-STORAGE SECTION.
007600*========================*
007700
007800*----------- ARCHIVOS --------------------------------------------
007900 77  FS-MAEENT                PIC XX      VALUE SPACES.
008000     88  FS-MAEENT-FIN                    VALUE '10'.
008100 77  FS-MAESAL                PIC XX      VALUE SPACES.
008200 77  FS-TRANCH                PIC XX      VALUE SPACES.
008300     88  FS-TRANCH-FIN                    VALUE '10'.
008400
008500 77  WS-FIN-MAEENT-SW         PIC X       VALUE 'N'.
008600     88  WS-FIN-MAEENT                    VALUE 'Y'.
008700     88  WS-NO-FIN-MAEENT                 VALUE 'N'.
008800
008900 77  WS-FIN-TRANCH-SW         PIC X       VALUE 'N'.
009000     88  WS-FIN-TRANCH                    VALUE 'Y'.
009100     88  WS-NO-FIN-TRANCH                 VALUE 'N'.
009200
009300 77  WS-ENCONTRADO-SW         PIC X       VALUE 'N'.
009400     88  WS-ENCONTRADO                    VALUE 'S'.
009500     88  WS-NO-ENCONTRADO                 VALUE 'N'.
009600
009700*----------- CONTADORES (COMP) ------------------------------------
009800 77  WS-CANT-PART              PIC 9(05)  USAGE COMP VALUE ZEROS.
009900 77  WS-IDX                    PIC 9(05)  USAGE COMP VALUE ZEROS.
010000 77  WS-CANT-ACTUALIZ          PIC 9(05)  USAGE COMP VALUE ZEROS.
010100 77  WS-CANT-YA                PIC 9(05)  USAGE COMP VALUE ZEROS.
010200 77  WS-CANT-NOENCO            PIC 9(05)  USAGE COMP VALUE ZEROS.
010300 77  WS-CANT-LEIDOS            PIC 9(05)  USAGE COMP VALUE ZEROS.
010400 77  WS-CANT-TRANSAC           PIC 9(05)  USAGE COMP VALUE ZEROS.
010500
010600*----------- LAYOUT TRANSACCION DE ACREDITACION --------------------
010700*    COPY CPCHKTRN.           (VER PGM_51A-CP-CHKTRN)
010800 01  REG-CHKTRN.
010900     03  CHK-NO              PIC 9(05)    VALUE ZEROS.
011000     03  CHK-DAY             PIC 9(01)    VALUE ZEROS.
011100 01  WS-CHKTRN-ALT REDEFINES REG-CHKTRN
011200                             PIC 9(06).
011300
011400*----------- LAYOUT MAESTRO INSCRIPTOS (USADO PARA LECTURA) --------
011500*    COPY CPPARTMAE.          (VER PGM_50A-CP-PARTMAE)
011600 01  REG-PARTMAE.
011700     03  PART-NO             PIC 9(05)    VALUE ZEROS.
011800     03  PART-NAME           PIC X(30)    VALUE SPACES.
011900     03  PART-ASSOC          PIC X(40)    VALUE SPACES.
012000     03  PART-DISTRICT       PIC X(20)    VALUE SPACES.
012100     03  PART-PROVINCE       PIC X(20)    VALUE SPACES.
012200     03  PART-REG-ON         PIC X(19)    VALUE SPACES.
012300     03  PART-DAY1           PIC X(01)    VALUE 'N'.
012400     03  PART-DAY2           PIC X(01)    VALUE 'N'.
012500     03  PART-SIGNATURE      PIC X(20)    VALUE SPACES.
012600
012700*----------- TABLA EN MEMORIA DEL MAESTRO DE INSCRIPTOS ------------
012800*    LARGO DE CADA ENTRADA = 156 BYTES, IGUAL AL MAESTRO EN DISCO.
012900 01  WS-PART-TAB.
013000     03  WS-PART-ENT OCCURS 2000 TIMES.
013100         05  WS-T-NO         PIC 9(05).
013200         05  WS-T-NAME       PIC X(30).
013300         05  WS-T-ASSOC      PIC X(40).
013400         05  WS-T-DISTRICT   PIC X(20).
013500         05  WS-T-PROVINCE   PIC X(20).
013600         05  WS-T-REG-ON     PIC X(19).
013700         05  WS-T-DAY1       PIC X(01).
013800             88  WS-T-DAY1-SI          VALUE 'Y'.
013900             88  WS-T-DAY1-NO          VALUE 'N'.
014000         05  WS-T-DAY2       PIC X(01).
014100             88  WS-T-DAY2-SI          VALUE 'Y'.
014200             88  WS-T-DAY2-NO          VALUE 'N'.
014300         05  WS-T-SIGNATURE  PIC X(20).
014400
014500 01  WS-PART-TAB-R REDEFINES WS-PART-TAB.
014600     03  WS-PART-FLAT OCCURS 2000 TIMES PIC X(156).
014700
014800*----------- RESUMEN DE CONTADORES PARA EL LOG DE CORRIDA ----------
014900 01  WS-CONTADORES.
015000     03  WS-CONT-ACT         PIC 9(05).
015100     03  WS-CONT-YA          PIC 9(05).
015200     03  WS-CONT-NOE         PIC 9(05).
015300 01  WS-CONTADORES-R REDEFINES WS-CONTADORES
015400                             PIC 9(15).
015500
015600
015700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015800 PROCEDURE DIVISION.
015900
016000 MAIN-PROGRAM-I.
016100
016200     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
016300     PERFORM 2000-CARGA-MAESTRO-I   THRU 2000-CARGA-MAESTRO-F
016400     PERFORM 3000-PROCESA-TRANS-I   THRU 3000-PROCESA-TRANS-F
016500     PERFORM 4000-REGRABA-I         THRU 4000-REGRABA-F
016600     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
016700
016800 MAIN-PROGRAM-F. GOBACK.
016900
017000
017100*------------------------------------------------------------------
017200 1000-INICIO-I.
017300
017400     SET WS-NO-FIN-MAEENT  TO TRUE
017500     SET WS-NO-FIN-TRANCH  TO TRUE
017600
017700     OPEN INPUT MAEENT
017800     IF FS-MAEENT IS NOT EQUAL '00' THEN
017900        DISPLAY '* ERROR EN OPEN MAEENT = ' FS-MAEENT
018000        MOVE 9999 TO RETURN-CODE
018100        SET WS-FIN-MAEENT TO TRUE
018200     END-IF
018300
018400     OPEN INPUT TRANCH
018500     IF FS-TRANCH IS NOT EQUAL '00' THEN
018600        DISPLAY '* ERROR EN OPEN TRANCH = ' FS-TRANCH
018700        MOVE 9999 TO RETURN-CODE
018800        SET WS-FIN-TRANCH TO TRUE
018900     END-IF.
019000
019100 1000-INICIO-F. EXIT.
019200
019300
019400*------------------------------------------------------------------
019500*    CARGA EL MAESTRO VIGENTE EN LA TABLA DE TRABAJO.
019600 2000-CARGA-MAESTRO-I.
019700
019800     IF NOT WS-FIN-MAEENT THEN
019900        PERFORM 2100-LEE-MAEENT-I    THRU 2100-LEE-MAEENT-F
020000        PERFORM 2150-CARGA-UNO-I     THRU 2150-CARGA-UNO-F
020100                UNTIL WS-FIN-MAEENT
020200        CLOSE MAEENT
020300     END-IF.
020400
020500 2000-CARGA-MAESTRO-F. EXIT.
020600
020700
020800*------------------------------------------------------------------
020900 2100-LEE-MAEENT-I.
021000
021100     READ MAEENT INTO REG-PARTMAE
021200
021300     EVALUATE FS-MAEENT
021400        WHEN '00'
021500           ADD 1 TO WS-CANT-LEIDOS
021600        WHEN '10'
021700           SET WS-FIN-MAEENT TO TRUE
021800        WHEN OTHER
021900           DISPLAY '* ERROR EN READ MAEENT = ' FS-MAEENT
022000           MOVE 9999 TO RETURN-CODE
022100           SET WS-FIN-MAEENT TO TRUE
022200     END-EVALUATE.
022300
022400 2100-LEE-MAEENT-F. EXIT.
022500
022600
022700*------------------------------------------------------------------
022800 2150-CARGA-UNO-I.
022900
023000     ADD 1 TO WS-CANT-PART
023100     MOVE PART-NO          TO WS-T-NO         (WS-CANT-PART)
023200     MOVE PART-NAME        TO WS-T-NAME       (WS-CANT-PART)
023300     MOVE PART-ASSOC       TO WS-T-ASSOC      (WS-CANT-PART)
023400     MOVE PART-DISTRICT    TO WS-T-DISTRICT   (WS-CANT-PART)
023500     MOVE PART-PROVINCE    TO WS-T-PROVINCE   (WS-CANT-PART)
023600     MOVE PART-REG-ON      TO WS-T-REG-ON     (WS-CANT-PART)
023700     MOVE PART-DAY1        TO WS-T-DAY1       (WS-CANT-PART)
023800     MOVE PART-DAY2        TO WS-T-DAY2       (WS-CANT-PART)
023900     MOVE PART-SIGNATURE   TO WS-T-SIGNATURE  (WS-CANT-PART)
024000
024100     PERFORM 2100-LEE-MAEENT-I THRU 2100-LEE-MAEENT-F.
024200
024300 2150-CARGA-UNO-F. EXIT.
024400
024500
024600*------------------------------------------------------------------
024700*    APLICA CADA TRANSACCION DE ACREDITACION CONTRA LA TABLA.
024800 3000-PROCESA-TRANS-I.
024900
025000     IF NOT WS-FIN-TRANCH THEN
025100        PERFORM 3050-LEE-TRANCH-I    THRU 3050-LEE-TRANCH-F
025200        PERFORM 3100-BUSCA-PART-I    THRU 3100-BUSCA-PART-F
025300                UNTIL WS-FIN-TRANCH
025400     END-IF.
025500
025600 3000-PROCESA-TRANS-F. EXIT.
025700
025800
025900*------------------------------------------------------------------
026000 3050-LEE-TRANCH-I.
026100
026200     READ TRANCH INTO REG-CHKTRN
026300
026400     EVALUATE FS-TRANCH
026500        WHEN '00'
026600           ADD 1 TO WS-CANT-TRANSAC
026700        WHEN '10'
026800           SET WS-FIN-TRANCH TO TRUE
026900        WHEN OTHER
027000           DISPLAY '* ERROR EN READ TRANCH = ' FS-TRANCH
027100           MOVE 9999 TO RETURN-CODE
027200           SET WS-FIN-TRANCH TO TRUE
027300     END-EVALUATE.
027400
027500 3050-LEE-TRANCH-F. EXIT.
027600
027700
027800*------------------------------------------------------------------
027900*    BUSCA EL NUMERO DE ORDEN DE LA TRANSACCION EN LA TABLA Y
028000*    ACTUALIZA LA MARCA DEL DIA CORRESPONDIENTE.
028100 3100-BUSCA-PART-I.
028200
028300     SET WS-NO-ENCONTRADO TO TRUE
028400
028500     PERFORM 3150-BUSCA-UNO-I THRU 3150-BUSCA-UNO-F
028600             VARYING WS-IDX FROM 1 BY 1
028700             UNTIL WS-IDX > WS-CANT-PART
028800                OR WS-ENCONTRADO
028900
029000     IF NOT WS-ENCONTRADO THEN
029100        ADD 1 TO WS-CANT-NOENCO
029200     END-IF
029300
029400     PERFORM 3050-LEE-TRANCH-I THRU 3050-LEE-TRANCH-F.
029500
029600 3100-BUSCA-PART-F. EXIT.
029700
029800
029900*------------------------------------------------------------------
030000 3150-BUSCA-UNO-I.
030100
030200     IF WS-T-NO (WS-IDX) = CHK-NO THEN
030300        SET WS-ENCONTRADO TO TRUE
030400        EVALUATE CHK-DAY
030500           WHEN 1
030600              IF WS-T-DAY1-SI (WS-IDX) THEN
030700                 ADD 1 TO WS-CANT-YA
030800              ELSE
030900                 SET WS-T-DAY1-SI (WS-IDX) TO TRUE
031000                 ADD 1 TO WS-CANT-ACTUALIZ
031100              END-IF
031200           WHEN 2
031300              IF WS-T-DAY2-SI (WS-IDX) THEN
031400                 ADD 1 TO WS-CANT-YA
031500              ELSE
031600                 SET WS-T-DAY2-SI (WS-IDX) TO TRUE
031700                 ADD 1 TO WS-CANT-ACTUALIZ
031800              END-IF
031900           WHEN OTHER
032000              DISPLAY '* DIA DE ACREDITACION INVALIDO: ' CHK-DAY
032100              ADD 1 TO WS-CANT-NOENCO
032200        END-EVALUATE
032300     END-IF.
032400
032500 3150-BUSCA-UNO-F. EXIT.
032600
032700
032800*------------------------------------------------------------------
032900*    REGRABA EL MAESTRO COMPLETO UNICAMENTE SI HUBO ALGUNA
033000*    ACTUALIZACION DE ASISTENCIA.
033100 4000-REGRABA-I.
033200
033300     IF WS-CANT-ACTUALIZ > 0 THEN
033400        OPEN OUTPUT MAESAL
033500        IF FS-MAESAL IS NOT EQUAL '00' THEN
033600           DISPLAY '* ERROR EN OPEN MAESAL = ' FS-MAESAL
033700           MOVE 9999 TO RETURN-CODE
033800        ELSE
033900           PERFORM 4100-GRABA-UNO-I THRU 4100-GRABA-UNO-F
034000                   VARYING WS-IDX FROM 1 BY 1
034100                   UNTIL WS-IDX > WS-CANT-PART
034200           CLOSE MAESAL
034300        END-IF
034400     END-IF.
034500
034600 4000-REGRABA-F. EXIT.
034700
034800
034900*------------------------------------------------------------------
035000 4100-GRABA-UNO-I.
035100
035200     WRITE REG-MAESAL FROM WS-PART-FLAT (WS-IDX)
035300     IF FS-MAESAL IS NOT EQUAL '00' THEN
035400        DISPLAY '* ERROR EN WRITE MAESAL = ' FS-MAESAL
035500        MOVE 9999 TO RETURN-CODE
035600     END-IF.
035700
035800 4100-GRABA-UNO-F. EXIT.
035900
036000
036100*------------------------------------------------------------------
036200 9999-FINAL-I.
036300
036400     IF FS-TRANCH = '00' OR FS-TRANCH = '10' THEN
036500        CLOSE TRANCH
036600     END-IF
036700
036800     MOVE WS-CANT-ACTUALIZ TO WS-CONT-ACT
036900     MOVE WS-CANT-YA       TO WS-CONT-YA
037000     MOVE WS-CANT-NOENCO   TO WS-CONT-NOE
037100
037200     DISPLAY '**********************************************'
037300     DISPLAY 'TRANSACCIONES LEIDAS: ' WS-CANT-TRANSAC
037400     DISPLAY 'ACTUALIZADOS:         ' WS-CONT-ACT
037500     DISPLAY 'YA ACREDITADOS:       ' WS-CONT-YA
037600     DISPLAY 'NO ENCONTRADOS:       ' WS-CONT-NOE.
037700
037800 9999-FINAL-F. EXIT.
