000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFILTR.
000300 AUTHOR.        H. B. ALONSO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - SECTOR BATCH.
000500 DATE-WRITTEN.  02-1999.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA.
000800******************************************************************
000900*    PGMFILTR  -  CONSULTA DE INSCRIPTOS POR CRITERIO            *
001000*    ====================================================        *
001100*    LEE UN UNICO REGISTRO DE CRITERIO (NOMBRE/DISTRITO/          *
001200*    ASOCIACION) Y RECORRE EL MAESTRO DE INSCRIPTOS UNA SOLA      *
001300*    VEZ, EMITIENDO UN LISTADO CON LOS REGISTROS CUYO NOMBRE      *
001400*    CONTIENE EL CRITERIO DE NOMBRE, CUYO DISTRITO CONTIENE EL    *
001500*    CRITERIO DE DISTRITO Y CUYA ASOCIACION CONTIENE EL CRITERIO  *
001600*    DE ASOCIACION (SUBCADENA, SIN DISTINGUIR MAYUSC/MINUSC).     *
001700*    UN CRITERIO EN BLANCO NO FILTRA POR ESE CAMPO. EL MAESTRO    *
001800*    SE LEE EN ORDEN ASCENDENTE DE NUMERO DE ORDEN, Y EL LISTADO  *
001900*    SALE EN ESE MISMO ORDEN.                                    *
002000*                                                                *
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    --------------------                                        *
002300*    02-1999 RQ-0048 HBA  ALTA INICIAL DEL PROGRAMA. REEMPLAZA    *
002400*                         LA CONSULTA POR PANTALLA CICS QUE       *
002500*                         USABA LA MESA DE AYUDA PARA RESOLVER    *
002600*                         RECLAMOS DE INSCRIPCION.                *
002700*    11-1999 RQ-0077 HBA  REMEDIACION Y2K: FECHA DE TITULO PASA   *
002800*                         A ACCEPT ... FROM DATE YYYYMMDD.        *
002900*    05-2003 RQ-0158 JCV  LA COMPARACION DE SUBCADENA PASA A SER  *
003000*                         INSENSIBLE A MAYUSCULAS (ANTES SOLO     *
003100*                         COMPARABA TAL CUAL VENIA EL CRITERIO).  *
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT MAEENT  ASSIGN DDMAEENT
004500            FILE STATUS IS FS-MAEENT.
004600
004700     SELECT CRITRA  ASSIGN DDCRITRA
004800            FILE STATUS IS FS-CRITRA.
004900
005000     SELECT SELLIST ASSIGN DDSELLIS
005100            FILE STATUS IS FS-SELLIST.
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  MAEENT
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-MAEENT          PIC X(156).
006100
006200 FD  CRITRA
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-CRITRA          PIC X(120).
006600
006700 FD  SELLIST
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-SALIDA          PIC X(132).
007100
007200
007300 WORKING-STORAGE SECTION.
007400*========================*
007500
007600*----------- ARCHIVOS --------------------------------------------
007700 77  FS-MAEENT                  PIC XX     VALUE SPACES.
007800 77  FS-CRITRA                  PIC XX     VALUE SPACES.
007900 77  FS-SELLIST                 PIC XX     VALUE SPACES.
008000
008100 77  WS-FIN-MAEENT-SW           PIC X      VALUE 'N'.
008200     88  WS-FIN-MAEENT                     VALUE 'Y'.
008300     88  WS-NO-FIN-MAEENT                  VALUE 'N'.
008400
008500*----------- CONTADORES Y SUBINDICES (COMP) -----------------------
008600 77  WS-CANT-LEIDOS             PIC 9(05)  USAGE COMP VALUE ZEROS.
008700 77  WS-CANT-SELEC              PIC 9(05)  USAGE COMP VALUE ZEROS.
008800 77  WS-CUENTA-LINEA            PIC 9(02)  USAGE COMP VALUE ZEROS.
008900 77  WS-CUENTA-PAGINA           PIC 9(02)  USAGE COMP VALUE 01.
009000 77  WS-MAX-LINEAS              PIC 9(02)  USAGE COMP VALUE 50.
009100
009200*----------- CONTADORES DE RESULTADO, VISTA COMBINADA --------------
009300 01  WS-CONTADORES.
009400     03  WS-CT-LEIDOS         PIC 9(05).
009500     03  WS-CT-SELEC          PIC 9(05).
009600 01  WS-CONTADORES-R REDEFINES WS-CONTADORES
009700                               PIC 9(10).
009800
009900*----------- LAYOUT CRITERIO DE CONSULTA ---------------------------
010000*    COPY CPSELCRI.           (VER PGM_54S-CP-SELCRI)
010100 01  REG-SELCRI.
010200     03  SEL-NAME            PIC X(30)    VALUE SPACES.
010300     03  SEL-DISTRICT        PIC X(20)    VALUE SPACES.
010400     03  SEL-ASSOC           PIC X(40)    VALUE SPACES.
010500     03  FILLER              PIC X(30)    VALUE SPACES.
010600
010700*----------- CRITERIOS NORMALIZADOS (MAYUSCULAS) Y SU LARGO --------
010800 01  WS-CRIT-NAME               PIC X(30)  VALUE SPACES.
010900 01  WS-CRIT-DISTRICT           PIC X(20)  VALUE SPACES.
011000 01  WS-CRIT-ASSOC              PIC X(40)  VALUE SPACES.
011100 01  WS-LARGOS-CRITERIO.
011200     03  WS-LEN-NAME          PIC 9(02)  USAGE COMP VALUE ZEROS.
011300     03  WS-LEN-DISTRICT      PIC 9(02)  USAGE COMP VALUE ZEROS.
011400     03  WS-LEN-ASSOC         PIC 9(02)  USAGE COMP VALUE ZEROS.
011500 01  WS-LARGOS-CRITERIO-R REDEFINES WS-LARGOS-CRITERIO
011600                             PIC 9(06).
011700
011800*----------- CAMPOS DEL MAESTRO, NORMALIZADOS PARA LA BUSQUEDA -----
011900 01  WS-CAMPO-NAME              PIC X(30)  VALUE SPACES.
012000 01  WS-CAMPO-DISTRICT          PIC X(20)  VALUE SPACES.
012100 01  WS-CAMPO-ASSOC             PIC X(40)  VALUE SPACES.
012200
012300*----------- ALFABETOS PARA LA CONVERSION A MAYUSCULAS -------------
012400 01  WS-MINUSCULAS    PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
012500 01  WS-MAYUSCULAS    PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012600
012700*----------- PARRAFO COMUN DE BUSQUEDA DE SUBCADENA -----------------
012800 77  WS-CONT-TEXTO              PIC X(40)  VALUE SPACES.
012900 77  WS-CONT-PATRON             PIC X(40)  VALUE SPACES.
013000 77  WS-CONT-LARGO-TEXTO        PIC 9(02)  USAGE COMP VALUE ZEROS.
013100 77  WS-CONT-LARGO-PATRON       PIC 9(02)  USAGE COMP VALUE ZEROS.
013200 77  WS-CONT-MAX-POS            PIC 9(02)  USAGE COMP VALUE ZEROS.
013300 77  WS-CONT-POS                PIC 9(02)  USAGE COMP VALUE ZEROS.
013400 77  WS-CONT-ENCONTRADO-SW      PIC X      VALUE 'N'.
013500     88  WS-CONT-ENCONTRADO                VALUE 'S'.
013600     88  WS-CONT-NO-ENCONTRADO              VALUE 'N'.
013700
013800*----------- RESULTADO DE LOS TRES CRITERIOS PARA UN REGISTRO ------
013900 77  WS-CUMPLE-NAME-SW          PIC X      VALUE 'N'.
014000     88  WS-CUMPLE-NAME                    VALUE 'S'.
014100 77  WS-CUMPLE-DISTRICT-SW      PIC X      VALUE 'N'.
014200     88  WS-CUMPLE-DISTRICT                VALUE 'S'.
014300 77  WS-CUMPLE-ASSOC-SW         PIC X      VALUE 'N'.
014400     88  WS-CUMPLE-ASSOC                    VALUE 'S'.
014500
014600*----------- LAYOUT MAESTRO INSCRIPTOS (USADO PARA LECTURA) --------
014700*    COPY CPPARTMAE.           (VER PGM_50A-CP-PARTMAE)
014800 01  REG-PARTMAE.
014900     03  PART-NO             PIC 9(05)    VALUE ZEROS.
015000     03  PART-NAME           PIC X(30)    VALUE SPACES.
015100     03  PART-ASSOC          PIC X(40)    VALUE SPACES.
015200     03  PART-DISTRICT       PIC X(20)    VALUE SPACES.
015300     03  PART-PROVINCE       PIC X(20)    VALUE SPACES.
015400     03  PART-REG-ON         PIC X(19)    VALUE SPACES.
015500     03  PART-DAY1           PIC X(01)    VALUE 'N'.
015600     03  PART-DAY2           PIC X(01)    VALUE 'N'.
015700     03  PART-SIGNATURE      PIC X(20)    VALUE SPACES.
015800
015900*----------- FECHA DE CORRIDA PARA EL TITULO DEL LISTADO -----------
016000 01  WS-FECHA-EJEC.
016100     03  WS-FEJ-ANIO          PIC 9(04).
016200     03  WS-FEJ-MES           PIC 9(02).
016300     03  WS-FEJ-DIA           PIC 9(02).
016400 01  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC
016500                               PIC 9(08).
016600
016700*----------- LINEAS DE IMPRESION ------------------------------------
016800 01  IMP-LINE2                PIC X(132)  VALUE ALL '-'.
016900 01  IMP-SEPARATE             PIC X(132)  VALUE SPACES.
017000
017100 01  IMP-TITULO.
017200     03  FILLER             PIC X(01)  VALUE SPACES.
017300     03  FILLER             PIC X(36)  VALUE
017400         'CONSULTA DE INSCRIPTOS POR CRITERIO'.
017500     03  FILLER             PIC X(08)  VALUE 'FECHA: '.
017600     03  IMP-TIT-DD         PIC Z9.
017700     03  FILLER             PIC X(01)  VALUE '-'.
017800     03  IMP-TIT-MM         PIC Z9.
017900     03  FILLER             PIC X(01)  VALUE '-'.
018000     03  IMP-TIT-AAAA       PIC 9999.
018100     03  FILLER             PIC X(08)  VALUE SPACES.
018200     03  FILLER             PIC X(08)  VALUE 'PAGINA: '.
018300     03  IMP-TIT-PAG        PIC Z9.
018400     03  FILLER             PIC X(54)  VALUE SPACES.
018500
018600 01  IMP-SUB-CRIT.
018700     03  FILLER             PIC X(01)  VALUE SPACES.
018800     03  FILLER             PIC X(09)  VALUE 'NOMBRE: '.
018900     03  IMP-C-NAME         PIC X(30)  VALUE SPACES.
019000     03  FILLER             PIC X(02)  VALUE SPACES.
019100     03  FILLER             PIC X(11)  VALUE 'DISTRITO: '.
019200     03  IMP-C-DISTRICT     PIC X(20)  VALUE SPACES.
019300     03  FILLER             PIC X(02)  VALUE SPACES.
019400     03  FILLER             PIC X(14)  VALUE 'ASOCIACION: '.
019500     03  IMP-C-ASSOC        PIC X(40)  VALUE SPACES.
019600     03  FILLER             PIC X(03)  VALUE SPACES.
019700
019800 01  IMP-SUB-RAW.
019900     03  FILLER             PIC X(01)  VALUE SPACES.
020000     03  FILLER             PIC X(05)  VALUE 'NO.'.
020100     03  FILLER             PIC X(01)  VALUE SPACES.
020200     03  FILLER             PIC X(28)  VALUE 'NAME'.
020300     03  FILLER             PIC X(01)  VALUE SPACES.
020400     03  FILLER             PIC X(28)  VALUE 'ASSOCIATION'.
020500     03  FILLER             PIC X(01)  VALUE SPACES.
020600     03  FILLER             PIC X(16)  VALUE 'DISTRICT'.
020700     03  FILLER             PIC X(01)  VALUE SPACES.
020800     03  FILLER             PIC X(14)  VALUE 'PROVINCE'.
020900     03  FILLER             PIC X(01)  VALUE SPACES.
021000     03  FILLER             PIC X(19)  VALUE 'REGISTERED-ON'.
021100     03  FILLER             PIC X(01)  VALUE SPACES.
021200     03  FILLER             PIC X(01)  VALUE 'D1'.
021300     03  FILLER             PIC X(01)  VALUE SPACES.
021400     03  FILLER             PIC X(01)  VALUE 'D2'.
021500     03  FILLER             PIC X(12)  VALUE SPACES.
021600
021700 01  IMP-RAW-LINE.
021800     03  FILLER             PIC X(01)  VALUE SPACES.
021900     03  IMP-R-NO           PIC ZZZZ9  VALUE ZEROES.
022000     03  FILLER             PIC X(01)  VALUE SPACES.
022100     03  IMP-R-NAME         PIC X(28)  VALUE SPACES.
022200     03  FILLER             PIC X(01)  VALUE SPACES.
022300     03  IMP-R-ASSOC        PIC X(28)  VALUE SPACES.
022400     03  FILLER             PIC X(01)  VALUE SPACES.
022500     03  IMP-R-DISTRICT     PIC X(16)  VALUE SPACES.
022600     03  FILLER             PIC X(01)  VALUE SPACES.
022700     03  IMP-R-PROVINCE     PIC X(14)  VALUE SPACES.
022800     03  FILLER             PIC X(01)  VALUE SPACES.
022900     03  IMP-R-REGON        PIC X(19)  VALUE SPACES.
023000     03  FILLER             PIC X(01)  VALUE SPACES.
023100     03  IMP-R-DAY1         PIC X(01)  VALUE SPACES.
023200     03  FILLER             PIC X(01)  VALUE SPACES.
023300     03  IMP-R-DAY2         PIC X(01)  VALUE SPACES.
023400     03  FILLER             PIC X(12)  VALUE SPACES.
023500
023600 01  WS-LINEA-SALIDA            PIC X(132) VALUE SPACES.
023700 01  WS-SUBTITULO-ACTUAL        PIC X(132) VALUE SPACES.
023800
023900
024000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024100 PROCEDURE DIVISION.
024200
024300 MAIN-PROGRAM-I.
024400
024500     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
024600     PERFORM 2000-PROCESA-I  THRU 2000-PROCESA-F
024700     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
024800
024900 MAIN-PROGRAM-F. GOBACK.
025000
025100
025200*------------------------------------------------------------------
025300*    ABRE LOS ARCHIVOS, LEE EL UNICO REGISTRO DE CRITERIO Y LO
025400*    DEJA NORMALIZADO (MAYUSCULAS) CON SU LARGO SIN BLANCOS A LA
025500*    DERECHA, E IMPRIME EL TITULO Y EL SUBTITULO DE CRITERIO.
025600 1000-INICIO-I.
025700
025800     ACCEPT WS-FECHA-EJEC FROM DATE YYYYMMDD
025900     MOVE WS-FEJ-DIA  TO IMP-TIT-DD
026000     MOVE WS-FEJ-MES  TO IMP-TIT-MM
026100     MOVE WS-FEJ-ANIO TO IMP-TIT-AAAA
026200
026300     SET WS-NO-FIN-MAEENT TO TRUE
026400
026500     OPEN INPUT MAEENT
026600     IF FS-MAEENT IS NOT EQUAL '00' THEN
026700        DISPLAY '* ERROR EN OPEN MAEENT = ' FS-MAEENT
026800        MOVE 9999 TO RETURN-CODE
026900        SET WS-FIN-MAEENT TO TRUE
027000     END-IF
027100
027200     OPEN INPUT CRITRA
027300     IF FS-CRITRA IS NOT EQUAL '00' THEN
027400        DISPLAY '* ERROR EN OPEN CRITRA = ' FS-CRITRA
027500        MOVE 9999 TO RETURN-CODE
027600        SET WS-FIN-MAEENT TO TRUE
027700     END-IF
027800
027900     OPEN OUTPUT SELLIST
028000     IF FS-SELLIST IS NOT EQUAL '00' THEN
028100        DISPLAY '* ERROR EN OPEN SELLIST = ' FS-SELLIST
028200        MOVE 9999 TO RETURN-CODE
028300        SET WS-FIN-MAEENT TO TRUE
028400     END-IF
028500
028600     IF NOT WS-FIN-MAEENT THEN
028700        READ CRITRA INTO REG-SELCRI
028800        IF FS-CRITRA IS NOT EQUAL '00' THEN
028900           DISPLAY '* ERROR EN READ CRITRA = ' FS-CRITRA
029000           MOVE 9999 TO RETURN-CODE
029100           SET WS-FIN-MAEENT TO TRUE
029200        END-IF
029300        CLOSE CRITRA
029400     END-IF
029500
029600     IF NOT WS-FIN-MAEENT THEN
029700        PERFORM 1100-PREPARA-CRITERIO-I THRU 1100-PREPARA-CRITERIO-F
029800        MOVE 'CONSULTA DE INSCRIPTOS' TO WS-SUBTITULO-ACTUAL
029900        PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
030000        MOVE SEL-NAME     TO IMP-C-NAME
030100        MOVE SEL-DISTRICT TO IMP-C-DISTRICT
030200        MOVE SEL-ASSOC    TO IMP-C-ASSOC
030300        WRITE REG-SALIDA FROM IMP-SUB-CRIT AFTER 1
030400        WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
030500        ADD 2 TO WS-CUENTA-LINEA
030600        MOVE IMP-SUB-RAW TO WS-SUBTITULO-ACTUAL
030700        WRITE REG-SALIDA FROM IMP-SUB-RAW AFTER 1
030800        WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
030900        ADD 2 TO WS-CUENTA-LINEA
031000     END-IF.
031100
031200 1000-INICIO-F. EXIT.
031300
031400
031500*------------------------------------------------------------------
031600*    CONVIERTE LOS TRES CRITERIOS A MAYUSCULAS Y CALCULA SU LARGO
031700*    SIN BLANCOS A LA DERECHA (UN CRITERIO EN BLANCO TIENE LARGO
031800*    CERO Y NO FILTRA POR ESE CAMPO).
031900 1100-PREPARA-CRITERIO-I.
032000
032100     MOVE SEL-NAME     TO WS-CRIT-NAME
032200     MOVE SEL-DISTRICT TO WS-CRIT-DISTRICT
032300     MOVE SEL-ASSOC    TO WS-CRIT-ASSOC
032400     INSPECT WS-CRIT-NAME     CONVERTING WS-MINUSCULAS TO
032500                                          WS-MAYUSCULAS
032600     INSPECT WS-CRIT-DISTRICT CONVERTING WS-MINUSCULAS TO
032700                                          WS-MAYUSCULAS
032800     INSPECT WS-CRIT-ASSOC    CONVERTING WS-MINUSCULAS TO
032900                                          WS-MAYUSCULAS
033000
033100     PERFORM 8530-LARGO-NAME-I THRU 8530-LARGO-NAME-F
033200             VARYING WS-CONT-POS FROM 30 BY -1
033300             UNTIL WS-CONT-POS = 0
033400                OR WS-CRIT-NAME (WS-CONT-POS:1) NOT = SPACE
033500     MOVE WS-CONT-POS TO WS-LEN-NAME
033600
033700     PERFORM 8540-LARGO-DISTRICT-I THRU 8540-LARGO-DISTRICT-F
033800             VARYING WS-CONT-POS FROM 20 BY -1
033900             UNTIL WS-CONT-POS = 0
034000                OR WS-CRIT-DISTRICT (WS-CONT-POS:1) NOT = SPACE
034100     MOVE WS-CONT-POS TO WS-LEN-DISTRICT
034200
034300     PERFORM 8550-LARGO-ASSOC-I THRU 8550-LARGO-ASSOC-F
034400             VARYING WS-CONT-POS FROM 40 BY -1
034500             UNTIL WS-CONT-POS = 0
034600                OR WS-CRIT-ASSOC (WS-CONT-POS:1) NOT = SPACE
034700     MOVE WS-CONT-POS TO WS-LEN-ASSOC.
034800
034900 1100-PREPARA-CRITERIO-F. EXIT.
035000
035100
035200*------------------------------------------------------------------
035300*    CUERPOS VACIOS: EL TRABAJO LO HACE LA CLAUSULA VARYING DEL
035400*    PERFORM QUE LOS INVOCA, RECORRIENDO EL CAMPO DE DERECHA A
035500*    IZQUIERDA HASTA EL PRIMER CARACTER NO BLANCO.
035600 8530-LARGO-NAME-I.
035700     CONTINUE.
035800 8530-LARGO-NAME-F. EXIT.
035900
036000 8540-LARGO-DISTRICT-I.
036100     CONTINUE.
036200 8540-LARGO-DISTRICT-F. EXIT.
036300
036400 8550-LARGO-ASSOC-I.
036500     CONTINUE.
036600 8550-LARGO-ASSOC-F. EXIT.
036700
036800
036900*------------------------------------------------------------------
037000*    UNICA PASADA SOBRE EL MAESTRO, EN ORDEN ASCENDENTE DE NUMERO
037100*    DE ORDEN (ORDEN NATURAL DEL ARCHIVO).
037200 2000-PROCESA-I.
037300
037400     IF NOT WS-FIN-MAEENT THEN
037500        PERFORM 2100-LEE-MAEENT-I THRU 2100-LEE-MAEENT-F
037600        PERFORM 2150-EVALUA-UNO-I THRU 2150-EVALUA-UNO-F
037700                UNTIL WS-FIN-MAEENT
037800     END-IF.
037900
038000 2000-PROCESA-F. EXIT.
038100
038200
038300*------------------------------------------------------------------
038400 2100-LEE-MAEENT-I.
038500
038600     READ MAEENT INTO REG-PARTMAE
038700
038800     EVALUATE FS-MAEENT
038900        WHEN '00'
039000           ADD 1 TO WS-CANT-LEIDOS
039100        WHEN '10'
039200           SET WS-FIN-MAEENT TO TRUE
039300        WHEN OTHER
039400           DISPLAY '* ERROR EN READ MAEENT = ' FS-MAEENT
039500           MOVE 9999 TO RETURN-CODE
039600           SET WS-FIN-MAEENT TO TRUE
039700     END-EVALUATE.
039800
039900 2100-LEE-MAEENT-F. EXIT.
040000
040100
040200*------------------------------------------------------------------
040300*    APLICA LOS TRES CRITERIOS AL REGISTRO LEIDO; SI LOS TRES SE
040400*    CUMPLEN (UN CRITERIO EN BLANCO SE DA POR CUMPLIDO) SE IMPRIME.
040500 2150-EVALUA-UNO-I.
040600
040700     MOVE PART-NAME     TO WS-CAMPO-NAME
040800     MOVE PART-DISTRICT TO WS-CAMPO-DISTRICT
040900     MOVE PART-ASSOC    TO WS-CAMPO-ASSOC
041000     INSPECT WS-CAMPO-NAME     CONVERTING WS-MINUSCULAS TO
041100                                           WS-MAYUSCULAS
041200     INSPECT WS-CAMPO-DISTRICT CONVERTING WS-MINUSCULAS TO
041300                                           WS-MAYUSCULAS
041400     INSPECT WS-CAMPO-ASSOC    CONVERTING WS-MINUSCULAS TO
041500                                           WS-MAYUSCULAS
041600
041700     MOVE 'N' TO WS-CUMPLE-NAME-SW
041800     IF WS-LEN-NAME EQUAL ZEROS THEN
041900        MOVE 'S' TO WS-CUMPLE-NAME-SW
042000     ELSE
042100        MOVE WS-CAMPO-NAME   TO WS-CONT-TEXTO
042200        MOVE WS-CRIT-NAME    TO WS-CONT-PATRON
042300        MOVE 30              TO WS-CONT-LARGO-TEXTO
042400        MOVE WS-LEN-NAME     TO WS-CONT-LARGO-PATRON
042500        PERFORM 8500-CONTIENE-I THRU 8500-CONTIENE-F
042600        IF WS-CONT-ENCONTRADO THEN
042700           MOVE 'S' TO WS-CUMPLE-NAME-SW
042800        END-IF
042900     END-IF
043000
043100     MOVE 'N' TO WS-CUMPLE-DISTRICT-SW
043200     IF WS-LEN-DISTRICT EQUAL ZEROS THEN
043300        MOVE 'S' TO WS-CUMPLE-DISTRICT-SW
043400     ELSE
043500        MOVE WS-CAMPO-DISTRICT TO WS-CONT-TEXTO
043600        MOVE WS-CRIT-DISTRICT  TO WS-CONT-PATRON
043700        MOVE 20                TO WS-CONT-LARGO-TEXTO
043800        MOVE WS-LEN-DISTRICT   TO WS-CONT-LARGO-PATRON
043900        PERFORM 8500-CONTIENE-I THRU 8500-CONTIENE-F
044000        IF WS-CONT-ENCONTRADO THEN
044100           MOVE 'S' TO WS-CUMPLE-DISTRICT-SW
044200        END-IF
044300     END-IF
044400
044500     MOVE 'N' TO WS-CUMPLE-ASSOC-SW
044600     IF WS-LEN-ASSOC EQUAL ZEROS THEN
044700        MOVE 'S' TO WS-CUMPLE-ASSOC-SW
044800     ELSE
044900        MOVE WS-CAMPO-ASSOC TO WS-CONT-TEXTO
045000        MOVE WS-CRIT-ASSOC  TO WS-CONT-PATRON
045100        MOVE 40             TO WS-CONT-LARGO-TEXTO
045200        MOVE WS-LEN-ASSOC   TO WS-CONT-LARGO-PATRON
045300        PERFORM 8500-CONTIENE-I THRU 8500-CONTIENE-F
045400        IF WS-CONT-ENCONTRADO THEN
045500           MOVE 'S' TO WS-CUMPLE-ASSOC-SW
045600        END-IF
045700     END-IF
045800
045900     IF WS-CUMPLE-NAME AND WS-CUMPLE-DISTRICT
046000                        AND WS-CUMPLE-ASSOC THEN
046100        PERFORM 2200-IMPRIME-UNO-I THRU 2200-IMPRIME-UNO-F
046200     END-IF
046300
046400     PERFORM 2100-LEE-MAEENT-I THRU 2100-LEE-MAEENT-F.
046500
046600 2150-EVALUA-UNO-F. EXIT.
046700
046800
046900*------------------------------------------------------------------
047000 2200-IMPRIME-UNO-I.
047100
047200     ADD 1 TO WS-CANT-SELEC
047300     MOVE PART-NO       TO IMP-R-NO
047400     MOVE PART-NAME     TO IMP-R-NAME
047500     MOVE PART-ASSOC    TO IMP-R-ASSOC
047600     MOVE PART-DISTRICT TO IMP-R-DISTRICT
047700     MOVE PART-PROVINCE TO IMP-R-PROVINCE
047800     MOVE PART-REG-ON   TO IMP-R-REGON
047900     MOVE PART-DAY1     TO IMP-R-DAY1
048000     MOVE PART-DAY2     TO IMP-R-DAY2
048100
048200     MOVE IMP-RAW-LINE TO WS-LINEA-SALIDA
048300     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F.
048400
048500 2200-IMPRIME-UNO-F. EXIT.
048600
048700
048800*------------------------------------------------------------------
048900*    BUSQUEDA DE SUBCADENA: WS-CONT-ENCONTRADO QUEDA EN 'S' SI
049000*    WS-CONT-PATRON (LARGO WS-CONT-LARGO-PATRON) APARECE DENTRO DE
049100*    WS-CONT-TEXTO (LARGO WS-CONT-LARGO-TEXTO), EN CUALQUIER
049200*    POSICION. AMBOS DEBEN LLEGAR YA CONVERTIDOS A MAYUSCULAS.
049300 8500-CONTIENE-I.
049400
049500     SET WS-CONT-NO-ENCONTRADO TO TRUE
049600     COMPUTE WS-CONT-MAX-POS =
049700             WS-CONT-LARGO-TEXTO - WS-CONT-LARGO-PATRON + 1
049800
049900     IF WS-CONT-MAX-POS NOT LESS THAN 1 THEN
050000        PERFORM 8510-CONTIENE-UNO-I THRU 8510-CONTIENE-UNO-F
050100                VARYING WS-CONT-POS FROM 1 BY 1
050200                UNTIL WS-CONT-POS > WS-CONT-MAX-POS
050300                   OR WS-CONT-ENCONTRADO
050400     END-IF.
050500
050600 8500-CONTIENE-F. EXIT.
050700
050800
050900*------------------------------------------------------------------
051000 8510-CONTIENE-UNO-I.
051100
051200     IF WS-CONT-TEXTO (WS-CONT-POS : WS-CONT-LARGO-PATRON)
051300           EQUAL WS-CONT-PATRON (1 : WS-CONT-LARGO-PATRON) THEN
051400        SET WS-CONT-ENCONTRADO TO TRUE
051500     END-IF.
051600
051700 8510-CONTIENE-UNO-F. EXIT.
051800
051900
052000*------------------------------------------------------------------
052100*    GRABA LA LINEA DE DETALLE ARMADA POR EL LLAMANTE EN
052200*    WS-LINEA-SALIDA, SALTANDO DE PAGINA Y REPITIENDO EL TITULO Y
052300*    EL ENCABEZADO DE COLUMNAS SI SE SUPERA EL MAXIMO POR PAGINA.
052400 6000-GRABAR-LINEA-I.
052500
052600     IF WS-CUENTA-LINEA NOT LESS THAN WS-MAX-LINEAS THEN
052700        PERFORM 6600-REPETIR-TITULOS-I THRU 6600-REPETIR-TITULOS-F
052800     END-IF
052900
053000     WRITE REG-SALIDA FROM WS-LINEA-SALIDA AFTER 1
053100     IF FS-SELLIST IS NOT EQUAL '00' THEN
053200        DISPLAY '* ERROR EN WRITE SELLIST = ' FS-SELLIST
053300        MOVE 9999 TO RETURN-CODE
053400     END-IF
053500     ADD 1 TO WS-CUENTA-LINEA.
053600
053700 6000-GRABAR-LINEA-F. EXIT.
053800
053900
054000*------------------------------------------------------------------
054100 6500-IMPRIMIR-TITULOS-I.
054200
054300     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAG
054400     ADD 1 TO WS-CUENTA-PAGINA
054500     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
054600     IF FS-SELLIST IS NOT EQUAL '00' THEN
054700        DISPLAY '* ERROR EN WRITE SELLIST = ' FS-SELLIST
054800        MOVE 9999 TO RETURN-CODE
054900     END-IF
055000     MOVE 1 TO WS-CUENTA-LINEA.
055100
055200 6500-IMPRIMIR-TITULOS-F. EXIT.
055300
055400
055500*------------------------------------------------------------------
055600 6600-REPETIR-TITULOS-I.
055700
055800     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAG
055900     ADD 1 TO WS-CUENTA-PAGINA
056000     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
056100     WRITE REG-SALIDA FROM WS-SUBTITULO-ACTUAL AFTER 1
056200     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
056300     MOVE 3 TO WS-CUENTA-LINEA.
056400
056500 6600-REPETIR-TITULOS-F. EXIT.
056600
056700
056800*------------------------------------------------------------------
056900 9999-FINAL-I.
057000
057100     CLOSE MAEENT
057200     CLOSE SELLIST
057300
057400     DISPLAY '**********************************************'
057500     DISPLAY 'LEIDOS:       ' WS-CANT-LEIDOS
057600     DISPLAY 'SELECCIONADOS: ' WS-CANT-SELEC.
057700
057800 9999-FINAL-F. EXIT.
