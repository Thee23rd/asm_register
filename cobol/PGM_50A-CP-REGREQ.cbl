000100*    SOLREG
000200**************************************
000300*       LAYOUT SOLICITUD DE ALTA     *
000400*         LARGO 120 BYTES            *
000500**************************************
000600*    09-1998 RQ-0041 JCV  ALTA INICIAL DEL LAYOUT. REEMPLAZA
000700*                         EL VIEJO DCLGEN DE TBCURCLI, QUE SE
000800*                         USABA EN LA EPOCA DEL PROTOTIPO DB2.
000900 01  REG-SOLREG.
001000*    NOMBRE Y APELLIDO - OBLIGATORIO
001100     03  REG-NAME            PIC X(30)    VALUE SPACES.
001200*    COOPERATIVA O ASOCIACION - OPCIONAL
001300     03  REG-ASSOC           PIC X(40)    VALUE SPACES.
001400*    DISTRITO - OBLIGATORIO
001500     03  REG-DISTRICT        PIC X(20)    VALUE SPACES.
001600*    PROVINCIA - OBLIGATORIO
001700     03  REG-PROVINCE        PIC X(20)    VALUE SPACES.
001800*    RESERVADO PARA FUTUROS CAMPOS DE LA PLANILLA DE ALTA
001900     03  FILLER              PIC X(10)    VALUE SPACES.
