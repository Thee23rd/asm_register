000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMATTRP.
000300 AUTHOR.        H. B. ALONSO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - SECTOR BATCH.
000500 DATE-WRITTEN.  10-1998.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA.
000800******************************************************************
000900*    PGMATTRP  -  INFORME DE ASISTENCIA AL ENCUENTRO             *
001000*    ====================================================        *
001100*    UNA SOLA PASADA SOBRE EL MAESTRO DE INSCRIPTOS, EMITE EL    *
001200*    LISTADO DE ASISTENCIA CON CINCO SECCIONES: RESUMEN GENERAL, *
001300*    POR DISTRITO, POR PROVINCIA, POR ASOCIACION Y EL DETALLE    *
001400*    CRUDO DEL MAESTRO EN ORDEN DE REGISTRO. LAS TRES SECCIONES  *
001500*    DE GRUPO SE ORDENAN POR CANTIDAD DE INSCRIPTOS DESCENDENTE  *
001600*    (LA DE ASOCIACION DESEMPATA POR NOMBRE ASCENDENTE).         *
001700*    (REEMPLAZA AL VIEJO PROGM21S, QUE EMITIA UN LISTADO DE      *
001800*    CLIENTES CON CORTE DE CONTROL POR TIPO DE DOCUMENTO).       *
001900*                                                                *
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    --------------------                                        *
002200*    10-1998 RQ-0046 HBA  ALTA INICIAL DEL PROGRAMA.             *
002300*    01-1999 RQ-0050 HBA  SE AGREGAN LAS SECCIONES POR DISTRITO  *
002400*                         Y POR PROVINCIA (ANTES SOLO RESUMEN    *
002500*                         GENERAL Y DETALLE CRUDO).              *
002600*    11-1999 RQ-0077 HBA  REMEDIACION Y2K: FECHA DE TITULO PASA  *
002700*                         A ACCEPT ... FROM DATE YYYYMMDD        *
002800*                         (ANTES 2 DIGITOS DE ANIO).             *
002900*    04-2002 RQ-0144 JCV  SE AGREGA LA SECCION POR ASOCIACION,   *
003000*                         CON DESEMPATE POR NOMBRE ASCENDENTE.   *
003100*    09-2006 RQ-0215 MLV  LAS TASAS PASAN A CALCULARSE CON UN    *
003200*                         UNICO PARRAFO COMUN (8000-CALC-TASA)   *
003300*                         PARA LAS CUATRO SECCIONES.             *
003400*    07-2009 RQ-0241 MLV  AMPLIA LAS TABLAS DE TRABAJO POR       *
003500*                         CRECIMIENTO DEL EVENTO.                *
003600*    03-2012 RQ-0253 HBA  6000-GRABAR-LINEA-I NO GRABABA LA      *
003700*                         LINEA DE DETALLE (SOLO EL CORTE DE     *
003800*                         PAGINA); EL LISTADO SALIA SOLO CON     *
003900*                         TITULOS Y SUBTITULOS. SE AGREGA EL     *
004000*                         WRITE FALTANTE Y EL CONTEO POR RENGLON.*
004100******************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT MAEENT  ASSIGN DDMAEENT
005400            FILE STATUS IS FS-MAEENT.
005500
005600     SELECT LISTADO ASSIGN DDLISTA
005700            FILE STATUS IS FS-LISTADO.
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  MAEENT
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600 01  REG-MAEENT          PIC X(156).
006700
006800 FD  LISTADO
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-SALIDA          PIC X(132).
007200
007300
007400 WORKING-STORAGE SECTION.
007500*========================*
007600
007700*----------- ARCHIVOS --------------------------------------------
007800 77  FS-MAEENT                  PIC XX     VALUE SPACES.
007900 77  FS-LISTADO                 PIC XX     VALUE SPACES.
008000
008100 77  WS-FIN-MAEENT-SW           PIC X      VALUE 'N'.
008200     88  WS-FIN-MAEENT                     VALUE 'Y'.
008300     88  WS-NO-FIN-MAEENT                  VALUE 'N'.
008400
008500 77  WS-ENCONTRADO-SW           PIC X      VALUE 'N'.
008600     88  WS-ENCONTRADO                     VALUE 'S'.
008700     88  WS-NO-ENCONTRADO                  VALUE 'N'.
008800
008900*----------- CONTADORES Y SUBINDICES (COMP) -----------------------
009000 77  WS-CANT-PART               PIC 9(05)  USAGE COMP VALUE ZEROS.
009100 77  WS-IDX                     PIC 9(05)  USAGE COMP VALUE ZEROS.
009200 77  WS-IDX2                    PIC 9(05)  USAGE COMP VALUE ZEROS.
009300 77  WS-IDX2-INI                PIC 9(05)  USAGE COMP VALUE ZEROS.
009400 77  WS-IDX-MAX                 PIC 9(05)  USAGE COMP VALUE ZEROS.
009500 77  WS-CANT-DIST               PIC 9(05)  USAGE COMP VALUE ZEROS.
009600 77  WS-CANT-PROV               PIC 9(05)  USAGE COMP VALUE ZEROS.
009700 77  WS-CANT-ASOC               PIC 9(05)  USAGE COMP VALUE ZEROS.
009800 77  WS-LEIDOS                  PIC 9(05)  USAGE COMP VALUE ZEROS.
009900 77  WS-IMPRESOS                PIC 9(05)  USAGE COMP VALUE ZEROS.
010000
010100*----------- TOTALES GENERALES (COMP) ------------------------------
010200 77  WS-TOT-REG                 PIC 9(05)  USAGE COMP VALUE ZEROS.
010300 77  WS-TOT-D1                  PIC 9(05)  USAGE COMP VALUE ZEROS.
010400 77  WS-TOT-D2                  PIC 9(05)  USAGE COMP VALUE ZEROS.
010500 77  WS-TOT-BOTH                PIC 9(05)  USAGE COMP VALUE ZEROS.
010600 77  WS-TOT-EITHER              PIC 9(05)  USAGE COMP VALUE ZEROS.
010700 77  WS-TOT-NONE                PIC 9(05)  USAGE COMP VALUE ZEROS.
010800 77  WS-DEN-RESUMEN             PIC 9(05)  USAGE COMP VALUE ZEROS.
010900
011000*----------- PARRAFO COMUN DE CALCULO DE TASAS ---------------------
011100 77  WS-CALC-NUM                PIC 9(05)  USAGE COMP VALUE ZEROS.
011200 77  WS-CALC-DEN                PIC 9(05)  USAGE COMP VALUE ZEROS.
011300 77  WS-CALC-RATE               PIC 9(03)V9(02)       VALUE ZEROS.
011400
011500*----------- EITHER / NONE DE UNA FILA DE GRUPO --------------------
011600 77  WS-FILA-EITHER             PIC 9(05)  USAGE COMP VALUE ZEROS.
011700 77  WS-FILA-NONE               PIC 9(05)  USAGE COMP VALUE ZEROS.
011800
011900*----------- LAYOUT MAESTRO INSCRIPTOS -----------------------------
012000*    COPY CPPARTMAE.           (VER PGM_50A-CP-PARTMAE)
012100 01  REG-PARTMAE.
012200     03  PART-NO             PIC 9(05)    VALUE ZEROS.
012300     03  PART-NAME           PIC X(30)    VALUE SPACES.
012400     03  PART-ASSOC          PIC X(40)    VALUE SPACES.
012500     03  PART-DISTRICT       PIC X(20)    VALUE SPACES.
012600     03  PART-PROVINCE       PIC X(20)    VALUE SPACES.
012700     03  PART-REG-ON         PIC X(19)    VALUE SPACES.
012800     03  PART-DAY1           PIC X(01)    VALUE 'N'.
012900         88  PART-DAY1-SI               VALUE 'Y'.
013000         88  PART-DAY1-NO               VALUE 'N'.
013100     03  PART-DAY2           PIC X(01)    VALUE 'N'.
013200         88  PART-DAY2-SI               VALUE 'Y'.
013300         88  PART-DAY2-NO               VALUE 'N'.
013400     03  PART-SIGNATURE      PIC X(20)    VALUE SPACES.
013500
013600*----------- TABLA EN MEMORIA DEL MAESTRO (ORDEN DE REGISTRO) -----
013700 01  WS-PART-TAB.
013800     03  WS-PART-ENT OCCURS 2000 TIMES.
013900         05  WS-T-NO         PIC 9(05).
014000         05  WS-T-NAME       PIC X(30).
014100         05  WS-T-ASSOC      PIC X(40).
014200         05  WS-T-DISTRICT   PIC X(20).
014300         05  WS-T-PROVINCE   PIC X(20).
014400         05  WS-T-REG-ON     PIC X(19).
014500         05  WS-T-DAY1       PIC X(01).
014600         05  WS-T-DAY2       PIC X(01).
014700
014800*----------- MARCA DEL DIA DEL REGISTRO EN CURSO, VISTA COMBINADA -
014900 01  WS-DIAS-COMBINADOS.
015000     03  WS-DC-D1            PIC X.
015100     03  WS-DC-D2            PIC X.
015200 01  WS-DIAS-COMBINADOS-R REDEFINES WS-DIAS-COMBINADOS
015300                            PIC X(02).
015400     88  WS-DIAS-AMBOS                 VALUE 'YY'.
015500     88  WS-DIAS-NINGUNO               VALUE 'NN'.
015600
015700*----------- TABLA POR DISTRITO ------------------------------------
015800 01  WS-DIST-TAB.
015900     03  WS-DIST-ENT OCCURS 500 TIMES.
016000         05  WS-D-KEY        PIC X(20).
016100         05  WS-D-REG        PIC 9(05)  USAGE COMP.
016200         05  WS-D-D1         PIC 9(05)  USAGE COMP.
016300         05  WS-D-D2         PIC 9(05)  USAGE COMP.
016400         05  WS-D-BOTH       PIC 9(05)  USAGE COMP.
016500 01  WS-DIST-TMP.
016600     03  WS-DT-KEY           PIC X(20).
016700     03  WS-DT-REG           PIC 9(05)  USAGE COMP.
016800     03  WS-DT-D1            PIC 9(05)  USAGE COMP.
016900     03  WS-DT-D2            PIC 9(05)  USAGE COMP.
017000     03  WS-DT-BOTH          PIC 9(05)  USAGE COMP.
017100
017200*----------- TABLA POR PROVINCIA -----------------------------------
017300 01  WS-PROV-TAB.
017400     03  WS-PROV-ENT OCCURS 500 TIMES.
017500         05  WS-P-KEY        PIC X(20).
017600         05  WS-P-REG        PIC 9(05)  USAGE COMP.
017700         05  WS-P-D1         PIC 9(05)  USAGE COMP.
017800         05  WS-P-D2         PIC 9(05)  USAGE COMP.
017900         05  WS-P-BOTH       PIC 9(05)  USAGE COMP.
018000 01  WS-PROV-TMP.
018100     03  WS-PT-KEY           PIC X(20).
018200     03  WS-PT-REG           PIC 9(05)  USAGE COMP.
018300     03  WS-PT-D1            PIC 9(05)  USAGE COMP.
018400     03  WS-PT-D2            PIC 9(05)  USAGE COMP.
018500     03  WS-PT-BOTH          PIC 9(05)  USAGE COMP.
018600
018700*----------- TABLA POR ASOCIACION -----------------------------------
018800 01  WS-ASOC-TAB.
018900     03  WS-A-ENT OCCURS 500 TIMES.
019000         05  WS-A-KEY        PIC X(40).
019100         05  WS-A-REG        PIC 9(05)  USAGE COMP.
019200         05  WS-A-D1         PIC 9(05)  USAGE COMP.
019300         05  WS-A-D2         PIC 9(05)  USAGE COMP.
019400         05  WS-A-BOTH       PIC 9(05)  USAGE COMP.
019500 01  WS-ASOC-TMP.
019600     03  WS-AT-KEY           PIC X(40).
019700     03  WS-AT-REG           PIC 9(05)  USAGE COMP.
019800     03  WS-AT-D1            PIC 9(05)  USAGE COMP.
019900     03  WS-AT-D2            PIC 9(05)  USAGE COMP.
020000     03  WS-AT-BOTH          PIC 9(05)  USAGE COMP.
020100
020200*----------- FECHA DE CORRIDA PARA EL TITULO DEL LISTADO -----------
020300 01  WS-FECHA-EJEC.
020400     03  WS-FEJ-ANIO          PIC 9(04).
020500     03  WS-FEJ-MES           PIC 9(02).
020600     03  WS-FEJ-DIA           PIC 9(02).
020700 01  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC
020800                               PIC 9(08).
020900
021000*----------- CONTADORES DE RESUMEN, VISTA COMBINADA -----------------
021100 01  WS-CONTADORES-RESUMEN.
021200     03  WS-CR-REG            PIC 9(05).
021300     03  WS-CR-D1             PIC 9(05).
021400     03  WS-CR-D2             PIC 9(05).
021500     03  WS-CR-BOTH           PIC 9(05).
021600 01  WS-CONTADORES-RESUMEN-R REDEFINES WS-CONTADORES-RESUMEN
021700                              PIC 9(20).
021800
021900*----------- CONTROL DE PAGINACION ----------------------------------
022000 77  WS-CUENTA-LINEA            PIC 9(02)  USAGE COMP VALUE ZEROS.
022100 77  WS-CUENTA-PAGINA           PIC 9(02)  USAGE COMP VALUE 01.
022200 77  WS-MAX-LINEAS              PIC 9(02)  USAGE COMP VALUE 50.
022300 01  WS-SUBTITULO-ACTUAL        PIC X(132) VALUE SPACES.
022400 01  WS-LINEA-SALIDA            PIC X(132) VALUE SPACES.
022500
022600*----------- LINEAS DE IMPRESION ------------------------------------
022700 01  IMP-LINE2                PIC X(132)  VALUE ALL '-'.
022800 01  IMP-SEPARATE             PIC X(132)  VALUE SPACES.
022900
023000 01  IMP-TITULO.
023100     03  FILLER             PIC X(01)  VALUE SPACES.
023200     03  FILLER             PIC X(36)  VALUE
023300         'INFORME DE ASISTENCIA AL ENCUENTRO '.
023400     03  FILLER             PIC X(08)  VALUE 'FECHA: '.
023500     03  IMP-TIT-DD         PIC Z9.
023600     03  FILLER             PIC X(01)  VALUE '-'.
023700     03  IMP-TIT-MM         PIC Z9.
023800     03  FILLER             PIC X(01)  VALUE '-'.
023900     03  IMP-TIT-AAAA       PIC 9999.
024000     03  FILLER             PIC X(08)  VALUE SPACES.
024100     03  FILLER             PIC X(08)  VALUE 'PAGINA: '.
024200     03  IMP-TIT-PAG        PIC Z9.
024300     03  FILLER             PIC X(54)  VALUE SPACES.
024400
024500 01  IMP-SUB-RESUMEN.
024600     03  FILLER             PIC X(01)  VALUE SPACES.
024700     03  FILLER             PIC X(22)  VALUE 'METRIC'.
024800     03  FILLER             PIC X(02)  VALUE SPACES.
024900     03  FILLER             PIC X(05)  VALUE 'COUNT'.
025000     03  FILLER             PIC X(02)  VALUE SPACES.
025100     03  FILLER             PIC X(06)  VALUE 'RATE %'.
025200     03  FILLER             PIC X(94)  VALUE SPACES.
025300
025400 01  IMP-SUM-LINE.
025500     03  FILLER             PIC X(01)  VALUE SPACES.
025600     03  IMP-S-METRIC       PIC X(22)  VALUE SPACES.
025700     03  FILLER             PIC X(02)  VALUE SPACES.
025800     03  IMP-S-COUNT        PIC ZZZZ9  VALUE ZEROES.
025900     03  FILLER             PIC X(02)  VALUE SPACES.
026000     03  IMP-S-RATE         PIC ZZ9.99 VALUE ZEROES.
026100     03  FILLER             PIC X(94)  VALUE SPACES.
026200
026300 01  IMP-SUB-GRUPO.
026400     03  FILLER             PIC X(01)  VALUE SPACES.
026500     03  FILLER             PIC X(28)  VALUE 'GROUP'.
026600     03  FILLER             PIC X(01)  VALUE SPACES.
026700     03  FILLER             PIC X(05)  VALUE 'REG'.
026800     03  FILLER             PIC X(01)  VALUE SPACES.
026900     03  FILLER             PIC X(05)  VALUE 'DAY1'.
027000     03  FILLER             PIC X(01)  VALUE SPACES.
027100     03  FILLER             PIC X(05)  VALUE 'DAY2'.
027200     03  FILLER             PIC X(01)  VALUE SPACES.
027300     03  FILLER             PIC X(05)  VALUE 'BOTH'.
027400     03  FILLER             PIC X(01)  VALUE SPACES.
027500     03  FILLER             PIC X(05)  VALUE 'EITH'.
027600     03  FILLER             PIC X(01)  VALUE SPACES.
027700     03  FILLER             PIC X(05)  VALUE 'NONE'.
027800     03  FILLER             PIC X(01)  VALUE SPACES.
027900     03  FILLER             PIC X(06)  VALUE 'DAY1 %'.
028000     03  FILLER             PIC X(01)  VALUE SPACES.
028100     03  FILLER             PIC X(06)  VALUE 'DAY2 %'.
028200     03  FILLER             PIC X(01)  VALUE SPACES.
028300     03  FILLER             PIC X(06)  VALUE 'EITH %'.
028400     03  FILLER             PIC X(01)  VALUE SPACES.
028500     03  FILLER             PIC X(06)  VALUE 'BOTH %'.
028600     03  FILLER             PIC X(39)  VALUE SPACES.
028700
028800 01  IMP-GRP-LINE.
028900     03  FILLER             PIC X(01)  VALUE SPACES.
029000     03  IMP-G-KEY          PIC X(28)  VALUE SPACES.
029100     03  FILLER             PIC X(01)  VALUE SPACES.
029200     03  IMP-G-REG          PIC ZZZZ9  VALUE ZEROES.
029300     03  FILLER             PIC X(01)  VALUE SPACES.
029400     03  IMP-G-D1           PIC ZZZZ9  VALUE ZEROES.
029500     03  FILLER             PIC X(01)  VALUE SPACES.
029600     03  IMP-G-D2           PIC ZZZZ9  VALUE ZEROES.
029700     03  FILLER             PIC X(01)  VALUE SPACES.
029800     03  IMP-G-BOTH         PIC ZZZZ9  VALUE ZEROES.
029900     03  FILLER             PIC X(01)  VALUE SPACES.
030000     03  IMP-G-EITHER       PIC ZZZZ9  VALUE ZEROES.
030100     03  FILLER             PIC X(01)  VALUE SPACES.
030200     03  IMP-G-NONE         PIC ZZZZ9  VALUE ZEROES.
030300     03  FILLER             PIC X(01)  VALUE SPACES.
030400     03  IMP-G-D1PCT        PIC ZZ9.99 VALUE ZEROES.
030500     03  FILLER             PIC X(01)  VALUE SPACES.
030600     03  IMP-G-D2PCT        PIC ZZ9.99 VALUE ZEROES.
030700     03  FILLER             PIC X(01)  VALUE SPACES.
030800     03  IMP-G-EITHERPCT    PIC ZZ9.99 VALUE ZEROES.
030900     03  FILLER             PIC X(01)  VALUE SPACES.
031000     03  IMP-G-BOTHPCT      PIC ZZ9.99 VALUE ZEROES.
031100     03  FILLER             PIC X(39)  VALUE SPACES.
031200
031300 01  IMP-SUB-RAW.
031400     03  FILLER             PIC X(01)  VALUE SPACES.
031500     03  FILLER             PIC X(05)  VALUE 'NO.'.
031600     03  FILLER             PIC X(01)  VALUE SPACES.
031700     03  FILLER             PIC X(28)  VALUE 'NAME'.
031800     03  FILLER             PIC X(01)  VALUE SPACES.
031900     03  FILLER             PIC X(28)  VALUE 'ASSOCIATION'.
032000     03  FILLER             PIC X(01)  VALUE SPACES.
032100     03  FILLER             PIC X(16)  VALUE 'DISTRICT'.
032200     03  FILLER             PIC X(01)  VALUE SPACES.
032300     03  FILLER             PIC X(14)  VALUE 'PROVINCE'.
032400     03  FILLER             PIC X(01)  VALUE SPACES.
032500     03  FILLER             PIC X(19)  VALUE 'REGISTERED-ON'.
032600     03  FILLER             PIC X(01)  VALUE SPACES.
032700     03  FILLER             PIC X(01)  VALUE 'D1'.
032800     03  FILLER             PIC X(01)  VALUE SPACES.
032900     03  FILLER             PIC X(01)  VALUE 'D2'.
033000     03  FILLER             PIC X(12)  VALUE SPACES.
033100
033200 01  IMP-RAW-LINE.
033300     03  FILLER             PIC X(01)  VALUE SPACES.
033400     03  IMP-R-NO           PIC ZZZZ9  VALUE ZEROES.
033500     03  FILLER             PIC X(01)  VALUE SPACES.
033600     03  IMP-R-NAME         PIC X(28)  VALUE SPACES.
033700     03  FILLER             PIC X(01)  VALUE SPACES.
033800     03  IMP-R-ASSOC        PIC X(28)  VALUE SPACES.
033900     03  FILLER             PIC X(01)  VALUE SPACES.
034000     03  IMP-R-DISTRICT     PIC X(16)  VALUE SPACES.
034100     03  FILLER             PIC X(01)  VALUE SPACES.
034200     03  IMP-R-PROVINCE     PIC X(14)  VALUE SPACES.
034300     03  FILLER             PIC X(01)  VALUE SPACES.
034400     03  IMP-R-REGON        PIC X(19)  VALUE SPACES.
034500     03  FILLER             PIC X(01)  VALUE SPACES.
034600     03  IMP-R-DAY1         PIC X(01)  VALUE SPACES.
034700     03  FILLER             PIC X(01)  VALUE SPACES.
034800     03  IMP-R-DAY2         PIC X(01)  VALUE SPACES.
034900     03  FILLER             PIC X(12)  VALUE SPACES.
035000
035100 01  IMP-TITSEC.
035200     03  FILLER             PIC X(01)  VALUE SPACES.
035300     03  IMP-TITSEC-TXT     PIC X(40)  VALUE SPACES.
035400     03  FILLER             PIC X(91)  VALUE SPACES.
035500
035600
035700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
035800 PROCEDURE DIVISION.
035900
036000 MAIN-PROGRAM-I.
036100
036200     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
036300     PERFORM 2000-CARGA-MAESTRO-I   THRU 2000-CARGA-MAESTRO-F
036400     PERFORM 3000-ORDENA-GRUPOS-I   THRU 3000-ORDENA-GRUPOS-F
036500     PERFORM 4000-IMPRIME-RESUMEN-I THRU 4000-IMPRIME-RESUMEN-F
036600     PERFORM 4100-IMPRIME-GRP-DIST-I
036700                              THRU 4100-IMPRIME-GRP-DIST-F
036800     PERFORM 4200-IMPRIME-GRP-PROV-I
036900                              THRU 4200-IMPRIME-GRP-PROV-F
037000     PERFORM 4300-IMPRIME-GRP-ASOC-I
037100                              THRU 4300-IMPRIME-GRP-ASOC-F
037200     PERFORM 4400-IMPRIME-RAW-I     THRU 4400-IMPRIME-RAW-F
037300     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
037400
037500 MAIN-PROGRAM-F. GOBACK.
037600
037700
037800*------------------------------------------------------------------
037900*    ARMA LA FECHA DE CORRIDA PARA EL TITULO Y ABRE LOS ARCHIVOS.
038000 1000-INICIO-I.
038100
038200     ACCEPT WS-FECHA-EJEC FROM DATE YYYYMMDD
038300     MOVE WS-FEJ-DIA  TO IMP-TIT-DD
038400     MOVE WS-FEJ-MES  TO IMP-TIT-MM
038500     MOVE WS-FEJ-ANIO TO IMP-TIT-AAAA
038600
038700     SET WS-NO-FIN-MAEENT TO TRUE
038800
038900     OPEN INPUT MAEENT
039000     IF FS-MAEENT IS NOT EQUAL '00' THEN
039100        DISPLAY '* ERROR EN OPEN MAEENT = ' FS-MAEENT
039200        MOVE 9999 TO RETURN-CODE
039300        SET WS-FIN-MAEENT TO TRUE
039400     END-IF
039500
039600     OPEN OUTPUT LISTADO
039700     IF FS-LISTADO IS NOT EQUAL '00' THEN
039800        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
039900        MOVE 9999 TO RETURN-CODE
040000        SET WS-FIN-MAEENT TO TRUE
040100     END-IF.
040200
040300 1000-INICIO-F. EXIT.
040400
040500
040600*------------------------------------------------------------------
040700*    UNICA PASADA SOBRE EL MAESTRO: CARGA LA TABLA EN ORDEN DE
040800*    REGISTRO Y ACUMULA LOS TOTALES GENERALES Y POR GRUPO.
040900 2000-CARGA-MAESTRO-I.
041000
041100     IF NOT WS-FIN-MAEENT THEN
041200        PERFORM 2100-LEE-MAEENT-I   THRU 2100-LEE-MAEENT-F
041300        PERFORM 2150-CARGA-UNO-I    THRU 2150-CARGA-UNO-F
041400                UNTIL WS-FIN-MAEENT
041500        CLOSE MAEENT
041600     END-IF.
041700
041800 2000-CARGA-MAESTRO-F. EXIT.
041900
042000
042100*------------------------------------------------------------------
042200 2100-LEE-MAEENT-I.
042300
042400     READ MAEENT INTO REG-PARTMAE
042500
042600     EVALUATE FS-MAEENT
042700        WHEN '00'
042800           ADD 1 TO WS-LEIDOS
042900        WHEN '10'
043000           SET WS-FIN-MAEENT TO TRUE
043100        WHEN OTHER
043200           DISPLAY '* ERROR EN READ MAEENT = ' FS-MAEENT
043300           MOVE 9999 TO RETURN-CODE
043400           SET WS-FIN-MAEENT TO TRUE
043500     END-EVALUATE.
043600
043700 2100-LEE-MAEENT-F. EXIT.
043800
043900
044000*------------------------------------------------------------------
044100 2150-CARGA-UNO-I.
044200
044300     ADD 1 TO WS-CANT-PART
044400     MOVE PART-NO          TO WS-T-NO        (WS-CANT-PART)
044500     MOVE PART-NAME        TO WS-T-NAME      (WS-CANT-PART)
044600     MOVE PART-ASSOC       TO WS-T-ASSOC     (WS-CANT-PART)
044700     MOVE PART-DISTRICT    TO WS-T-DISTRICT  (WS-CANT-PART)
044800     MOVE PART-PROVINCE    TO WS-T-PROVINCE  (WS-CANT-PART)
044900     MOVE PART-REG-ON      TO WS-T-REG-ON    (WS-CANT-PART)
045000     MOVE PART-DAY1        TO WS-T-DAY1      (WS-CANT-PART)
045100     MOVE PART-DAY2        TO WS-T-DAY2      (WS-CANT-PART)
045200
045300     ADD 1 TO WS-TOT-REG
045400     IF PART-DAY1-SI THEN
045500        ADD 1 TO WS-TOT-D1
045600     END-IF
045700     IF PART-DAY2-SI THEN
045800        ADD 1 TO WS-TOT-D2
045900     END-IF
046000
046100     MOVE PART-DAY1 TO WS-DC-D1
046200     MOVE PART-DAY2 TO WS-DC-D2
046300     IF WS-DIAS-AMBOS THEN
046400        ADD 1 TO WS-TOT-BOTH
046500     END-IF
046600
046700     PERFORM 2200-ACUM-DIST-I THRU 2200-ACUM-DIST-F
046800     PERFORM 2300-ACUM-PROV-I THRU 2300-ACUM-PROV-F
046900     PERFORM 2400-ACUM-ASOC-I THRU 2400-ACUM-ASOC-F
047000
047100     PERFORM 2100-LEE-MAEENT-I THRU 2100-LEE-MAEENT-F.
047200
047300 2150-CARGA-UNO-F. EXIT.
047400
047500
047600*------------------------------------------------------------------
047700*    BUSCA EL DISTRITO DEL REGISTRO EN CURSO EN LA TABLA; SI NO
047800*    EXISTE LO AGREGA, Y ACUMULA SUS CONTADORES.
047900 2200-ACUM-DIST-I.
048000
048100     SET WS-NO-ENCONTRADO TO TRUE
048200     PERFORM 2210-BUSCA-DIST-I THRU 2210-BUSCA-DIST-F
048300             VARYING WS-IDX FROM 1 BY 1
048400             UNTIL WS-IDX > WS-CANT-DIST
048500                OR WS-ENCONTRADO
048600
048700     IF NOT WS-ENCONTRADO THEN
048800        ADD 1 TO WS-CANT-DIST
048900        MOVE PART-DISTRICT TO WS-D-KEY (WS-IDX)
049000     END-IF
049100
049200     ADD 1 TO WS-D-REG (WS-IDX)
049300     IF PART-DAY1-SI THEN
049400        ADD 1 TO WS-D-D1 (WS-IDX)
049500     END-IF
049600     IF PART-DAY2-SI THEN
049700        ADD 1 TO WS-D-D2 (WS-IDX)
049800     END-IF
049900     IF WS-DIAS-AMBOS THEN
050000        ADD 1 TO WS-D-BOTH (WS-IDX)
050100     END-IF.
050200
050300 2200-ACUM-DIST-F. EXIT.
050400
050500
050600*------------------------------------------------------------------
050700 2210-BUSCA-DIST-I.
050800
050900     IF WS-D-KEY (WS-IDX) = PART-DISTRICT THEN
051000        SET WS-ENCONTRADO TO TRUE
051100     END-IF.
051200
051300 2210-BUSCA-DIST-F. EXIT.
051400
051500
051600*------------------------------------------------------------------
051700*    IDEM 2200, PARA LA TABLA DE PROVINCIAS.
051800 2300-ACUM-PROV-I.
051900
052000     SET WS-NO-ENCONTRADO TO TRUE
052100     PERFORM 2310-BUSCA-PROV-I THRU 2310-BUSCA-PROV-F
052200             VARYING WS-IDX FROM 1 BY 1
052300             UNTIL WS-IDX > WS-CANT-PROV
052400                OR WS-ENCONTRADO
052500
052600     IF NOT WS-ENCONTRADO THEN
052700        ADD 1 TO WS-CANT-PROV
052800        MOVE PART-PROVINCE TO WS-P-KEY (WS-IDX)
052900     END-IF
053000
053100     ADD 1 TO WS-P-REG (WS-IDX)
053200     IF PART-DAY1-SI THEN
053300        ADD 1 TO WS-P-D1 (WS-IDX)
053400     END-IF
053500     IF PART-DAY2-SI THEN
053600        ADD 1 TO WS-P-D2 (WS-IDX)
053700     END-IF
053800     IF WS-DIAS-AMBOS THEN
053900        ADD 1 TO WS-P-BOTH (WS-IDX)
054000     END-IF.
054100
054200 2300-ACUM-PROV-F. EXIT.
054300
054400
054500*------------------------------------------------------------------
054600 2310-BUSCA-PROV-I.
054700
054800     IF WS-P-KEY (WS-IDX) = PART-PROVINCE THEN
054900        SET WS-ENCONTRADO TO TRUE
055000     END-IF.
055100
055200 2310-BUSCA-PROV-F. EXIT.
055300
055400
055500*------------------------------------------------------------------
055600*    IDEM 2200, PARA LA TABLA DE ASOCIACIONES (PUEDE HABER UN
055700*    GRUPO EN BLANCO PARA LOS INSCRIPTOS SIN ASOCIACION).
055800 2400-ACUM-ASOC-I.
055900
056000     SET WS-NO-ENCONTRADO TO TRUE
056100     PERFORM 2410-BUSCA-ASOC-I THRU 2410-BUSCA-ASOC-F
056200             VARYING WS-IDX FROM 1 BY 1
056300             UNTIL WS-IDX > WS-CANT-ASOC
056400                OR WS-ENCONTRADO
056500
056600     IF NOT WS-ENCONTRADO THEN
056700        ADD 1 TO WS-CANT-ASOC
056800        MOVE PART-ASSOC TO WS-A-KEY (WS-IDX)
056900     END-IF
057000
057100     ADD 1 TO WS-A-REG (WS-IDX)
057200     IF PART-DAY1-SI THEN
057300        ADD 1 TO WS-A-D1 (WS-IDX)
057400     END-IF
057500     IF PART-DAY2-SI THEN
057600        ADD 1 TO WS-A-D2 (WS-IDX)
057700     END-IF
057800     IF WS-DIAS-AMBOS THEN
057900        ADD 1 TO WS-A-BOTH (WS-IDX)
058000     END-IF.
058100
058200 2400-ACUM-ASOC-F. EXIT.
058300
058400
058500*------------------------------------------------------------------
058600 2410-BUSCA-ASOC-I.
058700
058800     IF WS-A-KEY (WS-IDX) = PART-ASSOC THEN
058900        SET WS-ENCONTRADO TO TRUE
059000     END-IF.
059100
059200 2410-BUSCA-ASOC-F. EXIT.
059300
059400
059500*------------------------------------------------------------------
059600*    ORDENA LAS TRES TABLAS DE GRUPO POR CANTIDAD DE INSCRIPTOS
059700*    DESCENDENTE (DESEMPATE POR CLAVE ASCENDENTE).
059800 3000-ORDENA-GRUPOS-I.
059900
060000     PERFORM 5010-ORDENA-DIST-EXT-I THRU 5010-ORDENA-DIST-EXT-F
060100             VARYING WS-IDX FROM 1 BY 1
060200             UNTIL WS-IDX NOT LESS THAN WS-CANT-DIST
060300
060400     PERFORM 5110-ORDENA-PROV-EXT-I THRU 5110-ORDENA-PROV-EXT-F
060500             VARYING WS-IDX FROM 1 BY 1
060600             UNTIL WS-IDX NOT LESS THAN WS-CANT-PROV
060700
060800     PERFORM 5210-ORDENA-ASOC-EXT-I THRU 5210-ORDENA-ASOC-EXT-F
060900             VARYING WS-IDX FROM 1 BY 1
061000             UNTIL WS-IDX NOT LESS THAN WS-CANT-ASOC.
061100
061200 3000-ORDENA-GRUPOS-F. EXIT.
061300
061400
061500*------------------------------------------------------------------
061600*    SELECCION DE MAXIMO (REGISTRO DESCENDENTE, DISTRITO
061700*    ASCENDENTE) PARA LA POSICION WS-IDX DE LA TABLA.
061800 5010-ORDENA-DIST-EXT-I.
061900
062000     MOVE WS-IDX TO WS-IDX-MAX
062100     COMPUTE WS-IDX2-INI = WS-IDX + 1
062200     PERFORM 5020-ORDENA-DIST-INT-I THRU 5020-ORDENA-DIST-INT-F
062300             VARYING WS-IDX2 FROM WS-IDX2-INI BY 1
062400             UNTIL WS-IDX2 > WS-CANT-DIST
062500
062600     IF WS-IDX-MAX NOT EQUAL WS-IDX THEN
062700        MOVE WS-DIST-ENT (WS-IDX)     TO WS-DIST-TMP
062800        MOVE WS-DIST-ENT (WS-IDX-MAX) TO WS-DIST-ENT (WS-IDX)
062900        MOVE WS-DIST-TMP              TO WS-DIST-ENT (WS-IDX-MAX)
063000     END-IF.
063100
063200 5010-ORDENA-DIST-EXT-F. EXIT.
063300
063400
063500*------------------------------------------------------------------
063600 5020-ORDENA-DIST-INT-I.
063700
063800     IF WS-D-REG (WS-IDX2) > WS-D-REG (WS-IDX-MAX)
063900        OR (WS-D-REG (WS-IDX2) = WS-D-REG (WS-IDX-MAX)
064000            AND WS-D-KEY (WS-IDX2) < WS-D-KEY (WS-IDX-MAX)) THEN
064100        MOVE WS-IDX2 TO WS-IDX-MAX
064200     END-IF.
064300
064400 5020-ORDENA-DIST-INT-F. EXIT.
064500
064600
064700*------------------------------------------------------------------
064800 5110-ORDENA-PROV-EXT-I.
064900
065000     MOVE WS-IDX TO WS-IDX-MAX
065100     COMPUTE WS-IDX2-INI = WS-IDX + 1
065200     PERFORM 5120-ORDENA-PROV-INT-I THRU 5120-ORDENA-PROV-INT-F
065300             VARYING WS-IDX2 FROM WS-IDX2-INI BY 1
065400             UNTIL WS-IDX2 > WS-CANT-PROV
065500
065600     IF WS-IDX-MAX NOT EQUAL WS-IDX THEN
065700        MOVE WS-PROV-ENT (WS-IDX)     TO WS-PROV-TMP
065800        MOVE WS-PROV-ENT (WS-IDX-MAX) TO WS-PROV-ENT (WS-IDX)
065900        MOVE WS-PROV-TMP              TO WS-PROV-ENT (WS-IDX-MAX)
066000     END-IF.
066100
066200 5110-ORDENA-PROV-EXT-F. EXIT.
066300
066400
066500*------------------------------------------------------------------
066600 5120-ORDENA-PROV-INT-I.
066700
066800     IF WS-P-REG (WS-IDX2) > WS-P-REG (WS-IDX-MAX)
066900        OR (WS-P-REG (WS-IDX2) = WS-P-REG (WS-IDX-MAX)
067000            AND WS-P-KEY (WS-IDX2) < WS-P-KEY (WS-IDX-MAX)) THEN
067100        MOVE WS-IDX2 TO WS-IDX-MAX
067200     END-IF.
067300
067400 5120-ORDENA-PROV-INT-F. EXIT.
067500
067600
067700*------------------------------------------------------------------
067800 5210-ORDENA-ASOC-EXT-I.
067900
068000     MOVE WS-IDX TO WS-IDX-MAX
068100     COMPUTE WS-IDX2-INI = WS-IDX + 1
068200     PERFORM 5220-ORDENA-ASOC-INT-I THRU 5220-ORDENA-ASOC-INT-F
068300             VARYING WS-IDX2 FROM WS-IDX2-INI BY 1
068400             UNTIL WS-IDX2 > WS-CANT-ASOC
068500
068600     IF WS-IDX-MAX NOT EQUAL WS-IDX THEN
068700        MOVE WS-A-ENT (WS-IDX)     TO WS-ASOC-TMP
068800        MOVE WS-A-ENT (WS-IDX-MAX) TO WS-A-ENT (WS-IDX)
068900        MOVE WS-ASOC-TMP           TO WS-A-ENT (WS-IDX-MAX)
069000     END-IF.
069100
069200 5210-ORDENA-ASOC-EXT-F. EXIT.
069300
069400
069500*------------------------------------------------------------------
069600 5220-ORDENA-ASOC-INT-I.
069700
069800     IF WS-A-REG (WS-IDX2) > WS-A-REG (WS-IDX-MAX)
069900        OR (WS-A-REG (WS-IDX2) = WS-A-REG (WS-IDX-MAX)
070000            AND WS-A-KEY (WS-IDX2) < WS-A-KEY (WS-IDX-MAX)) THEN
070100        MOVE WS-IDX2 TO WS-IDX-MAX
070200     END-IF.
070300
070400 5220-ORDENA-ASOC-INT-F. EXIT.
070500
070600
070700*------------------------------------------------------------------
070800*    SECCION 1: RESUMEN GENERAL. EITHER Y NONE SE DERIVAN DE LOS
070900*    TOTALES (EITHER = D1 + D2 - BOTH; NONE = REGISTRADOS - EITHER).
071000 4000-IMPRIME-RESUMEN-I.
071100
071200     COMPUTE WS-TOT-EITHER = WS-TOT-D1 + WS-TOT-D2 - WS-TOT-BOTH
071300     COMPUTE WS-TOT-NONE   = WS-TOT-REG - WS-TOT-EITHER
071400
071500     IF WS-TOT-REG = 0 THEN
071600        MOVE 1 TO WS-DEN-RESUMEN
071700     ELSE
071800        MOVE WS-TOT-REG TO WS-DEN-RESUMEN
071900     END-IF
072000
072100     MOVE 'INFORME DE ASISTENCIA - RESUMEN' TO IMP-TITSEC-TXT
072200     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
072300     MOVE IMP-SUB-RESUMEN TO WS-SUBTITULO-ACTUAL
072400     WRITE REG-SALIDA FROM IMP-SUB-RESUMEN AFTER 1
072500     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
072600     ADD 2 TO WS-CUENTA-LINEA
072700
072800     MOVE 'Total Registered'       TO IMP-S-METRIC
072900     MOVE WS-TOT-REG               TO IMP-S-COUNT
073000     MOVE WS-TOT-REG               TO WS-CALC-NUM
073100     MOVE WS-DEN-RESUMEN           TO WS-CALC-DEN
073200     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
073300     MOVE WS-CALC-RATE             TO IMP-S-RATE
073400     MOVE IMP-SUM-LINE TO WS-LINEA-SALIDA
073500     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F
073600
073700     MOVE 'Attended Day 1'         TO IMP-S-METRIC
073800     MOVE WS-TOT-D1                TO IMP-S-COUNT
073900     MOVE WS-TOT-D1                TO WS-CALC-NUM
074000     MOVE WS-DEN-RESUMEN           TO WS-CALC-DEN
074100     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
074200     MOVE WS-CALC-RATE             TO IMP-S-RATE
074300     MOVE IMP-SUM-LINE TO WS-LINEA-SALIDA
074400     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F
074500
074600     MOVE 'Attended Day 2'         TO IMP-S-METRIC
074700     MOVE WS-TOT-D2                TO IMP-S-COUNT
074800     MOVE WS-TOT-D2                TO WS-CALC-NUM
074900     MOVE WS-DEN-RESUMEN           TO WS-CALC-DEN
075000     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
075100     MOVE WS-CALC-RATE             TO IMP-S-RATE
075200     MOVE IMP-SUM-LINE TO WS-LINEA-SALIDA
075300     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F
075400
075500     MOVE 'Attended Either Day'    TO IMP-S-METRIC
075600     MOVE WS-TOT-EITHER            TO IMP-S-COUNT
075700     MOVE WS-TOT-EITHER            TO WS-CALC-NUM
075800     MOVE WS-DEN-RESUMEN           TO WS-CALC-DEN
075900     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
076000     MOVE WS-CALC-RATE             TO IMP-S-RATE
076100     MOVE IMP-SUM-LINE TO WS-LINEA-SALIDA
076200     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F
076300
076400     MOVE 'Attended Both Days'     TO IMP-S-METRIC
076500     MOVE WS-TOT-BOTH              TO IMP-S-COUNT
076600     MOVE WS-TOT-BOTH              TO WS-CALC-NUM
076700     MOVE WS-DEN-RESUMEN           TO WS-CALC-DEN
076800     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
076900     MOVE WS-CALC-RATE             TO IMP-S-RATE
077000     MOVE IMP-SUM-LINE TO WS-LINEA-SALIDA
077100     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F
077200
077300     MOVE 'Attended Neither Day'   TO IMP-S-METRIC
077400     MOVE WS-TOT-NONE              TO IMP-S-COUNT
077500     MOVE WS-TOT-NONE              TO WS-CALC-NUM
077600     MOVE WS-DEN-RESUMEN           TO WS-CALC-DEN
077700     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
077800     MOVE WS-CALC-RATE             TO IMP-S-RATE
077900     MOVE IMP-SUM-LINE TO WS-LINEA-SALIDA
078000     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F.
078100
078200 4000-IMPRIME-RESUMEN-F. EXIT.
078300
078400
078500*------------------------------------------------------------------
078600*    SECCION 2: POR DISTRITO, YA ORDENADA DESCENDENTE.
078700 4100-IMPRIME-GRP-DIST-I.
078800
078900     MOVE 'INFORME DE ASISTENCIA - POR DISTRITO' TO IMP-TITSEC-TXT
079000     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
079100     MOVE IMP-SUB-GRUPO TO WS-SUBTITULO-ACTUAL
079200     WRITE REG-SALIDA FROM IMP-SUB-GRUPO AFTER 1
079300     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
079400     ADD 2 TO WS-CUENTA-LINEA
079500
079600     IF WS-CANT-DIST NOT = 0 THEN
079700        PERFORM 4110-IMPRIME-GRP-DIST-UNO-I
079800           THRU 4110-IMPRIME-GRP-DIST-UNO-F
079900                VARYING WS-IDX FROM 1 BY 1
080000                UNTIL WS-IDX > WS-CANT-DIST
080100     END-IF.
080200
080300 4100-IMPRIME-GRP-DIST-F. EXIT.
080400
080500
080600*------------------------------------------------------------------
080700 4110-IMPRIME-GRP-DIST-UNO-I.
080800
080900     MOVE WS-D-KEY  (WS-IDX) TO IMP-G-KEY
081000     MOVE WS-D-REG  (WS-IDX) TO IMP-G-REG
081100     MOVE WS-D-D1   (WS-IDX) TO IMP-G-D1
081200     MOVE WS-D-D2   (WS-IDX) TO IMP-G-D2
081300     MOVE WS-D-BOTH (WS-IDX) TO IMP-G-BOTH
081400     COMPUTE WS-FILA-EITHER = WS-D-D1 (WS-IDX) + WS-D-D2 (WS-IDX)
081500                               - WS-D-BOTH (WS-IDX)
081600     COMPUTE WS-FILA-NONE   = WS-D-REG (WS-IDX) - WS-FILA-EITHER
081700     MOVE WS-FILA-EITHER     TO IMP-G-EITHER
081800     MOVE WS-FILA-NONE       TO IMP-G-NONE
081900
082000     MOVE WS-D-D1 (WS-IDX)     TO WS-CALC-NUM
082100     MOVE WS-D-REG (WS-IDX)    TO WS-CALC-DEN
082200     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
082300     MOVE WS-CALC-RATE         TO IMP-G-D1PCT
082400
082500     MOVE WS-D-D2 (WS-IDX)     TO WS-CALC-NUM
082600     MOVE WS-D-REG (WS-IDX)    TO WS-CALC-DEN
082700     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
082800     MOVE WS-CALC-RATE         TO IMP-G-D2PCT
082900
083000     MOVE WS-FILA-EITHER       TO WS-CALC-NUM
083100     MOVE WS-D-REG (WS-IDX)    TO WS-CALC-DEN
083200     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
083300     MOVE WS-CALC-RATE         TO IMP-G-EITHERPCT
083400
083500     MOVE WS-D-BOTH (WS-IDX)   TO WS-CALC-NUM
083600     MOVE WS-D-REG (WS-IDX)    TO WS-CALC-DEN
083700     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
083800     MOVE WS-CALC-RATE         TO IMP-G-BOTHPCT
083900
084000     MOVE IMP-GRP-LINE TO WS-LINEA-SALIDA
084100     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F.
084200
084300 4110-IMPRIME-GRP-DIST-UNO-F. EXIT.
084400
084500
084600*------------------------------------------------------------------
084700*    SECCION 3: POR PROVINCIA, YA ORDENADA DESCENDENTE.
084800 4200-IMPRIME-GRP-PROV-I.
084900
085000     MOVE 'INFORME DE ASISTENCIA - POR PROVINCIA' TO IMP-TITSEC-TXT
085100     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
085200     MOVE IMP-SUB-GRUPO TO WS-SUBTITULO-ACTUAL
085300     WRITE REG-SALIDA FROM IMP-SUB-GRUPO AFTER 1
085400     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
085500     ADD 2 TO WS-CUENTA-LINEA
085600
085700     IF WS-CANT-PROV NOT = 0 THEN
085800        PERFORM 4210-IMPRIME-GRP-PROV-UNO-I
085900           THRU 4210-IMPRIME-GRP-PROV-UNO-F
086000                VARYING WS-IDX FROM 1 BY 1
086100                UNTIL WS-IDX > WS-CANT-PROV
086200     END-IF.
086300
086400 4200-IMPRIME-GRP-PROV-F. EXIT.
086500
086600
086700*------------------------------------------------------------------
086800 4210-IMPRIME-GRP-PROV-UNO-I.
086900
087000     MOVE WS-P-KEY  (WS-IDX) TO IMP-G-KEY
087100     MOVE WS-P-REG  (WS-IDX) TO IMP-G-REG
087200     MOVE WS-P-D1   (WS-IDX) TO IMP-G-D1
087300     MOVE WS-P-D2   (WS-IDX) TO IMP-G-D2
087400     MOVE WS-P-BOTH (WS-IDX) TO IMP-G-BOTH
087500     COMPUTE WS-FILA-EITHER = WS-P-D1 (WS-IDX) + WS-P-D2 (WS-IDX)
087600                               - WS-P-BOTH (WS-IDX)
087700     COMPUTE WS-FILA-NONE   = WS-P-REG (WS-IDX) - WS-FILA-EITHER
087800     MOVE WS-FILA-EITHER     TO IMP-G-EITHER
087900     MOVE WS-FILA-NONE       TO IMP-G-NONE
088000
088100     MOVE WS-P-D1 (WS-IDX)     TO WS-CALC-NUM
088200     MOVE WS-P-REG (WS-IDX)    TO WS-CALC-DEN
088300     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
088400     MOVE WS-CALC-RATE         TO IMP-G-D1PCT
088500
088600     MOVE WS-P-D2 (WS-IDX)     TO WS-CALC-NUM
088700     MOVE WS-P-REG (WS-IDX)    TO WS-CALC-DEN
088800     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
088900     MOVE WS-CALC-RATE         TO IMP-G-D2PCT
089000
089100     MOVE WS-FILA-EITHER       TO WS-CALC-NUM
089200     MOVE WS-P-REG (WS-IDX)    TO WS-CALC-DEN
089300     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
089400     MOVE WS-CALC-RATE         TO IMP-G-EITHERPCT
089500
089600     MOVE WS-P-BOTH (WS-IDX)   TO WS-CALC-NUM
089700     MOVE WS-P-REG (WS-IDX)    TO WS-CALC-DEN
089800     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
089900     MOVE WS-CALC-RATE         TO IMP-G-BOTHPCT
090000
090100     MOVE IMP-GRP-LINE TO WS-LINEA-SALIDA
090200     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F.
090300
090400 4210-IMPRIME-GRP-PROV-UNO-F. EXIT.
090500
090600
090700*------------------------------------------------------------------
090800*    SECCION 4: POR ASOCIACION, YA ORDENADA DESCENDENTE (CON
090900*    DESEMPATE ASCENDENTE POR NOMBRE DE ASOCIACION).
091000 4300-IMPRIME-GRP-ASOC-I.
091100
091200     MOVE 'INFORME DE ASISTENCIA - POR ASOCIACION'
091300          TO IMP-TITSEC-TXT
091400     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
091500     MOVE IMP-SUB-GRUPO TO WS-SUBTITULO-ACTUAL
091600     WRITE REG-SALIDA FROM IMP-SUB-GRUPO AFTER 1
091700     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
091800     ADD 2 TO WS-CUENTA-LINEA
091900
092000     IF WS-CANT-ASOC NOT = 0 THEN
092100        PERFORM 4310-IMPRIME-GRP-ASOC-UNO-I
092200           THRU 4310-IMPRIME-GRP-ASOC-UNO-F
092300                VARYING WS-IDX FROM 1 BY 1
092400                UNTIL WS-IDX > WS-CANT-ASOC
092500     END-IF.
092600
092700 4300-IMPRIME-GRP-ASOC-F. EXIT.
092800
092900
093000*------------------------------------------------------------------
093100 4310-IMPRIME-GRP-ASOC-UNO-I.
093200
093300     MOVE WS-A-KEY  (WS-IDX) TO IMP-G-KEY
093400     MOVE WS-A-REG  (WS-IDX) TO IMP-G-REG
093500     MOVE WS-A-D1   (WS-IDX) TO IMP-G-D1
093600     MOVE WS-A-D2   (WS-IDX) TO IMP-G-D2
093700     MOVE WS-A-BOTH (WS-IDX) TO IMP-G-BOTH
093800     COMPUTE WS-FILA-EITHER = WS-A-D1 (WS-IDX) + WS-A-D2 (WS-IDX)
093900                               - WS-A-BOTH (WS-IDX)
094000     COMPUTE WS-FILA-NONE   = WS-A-REG (WS-IDX) - WS-FILA-EITHER
094100     MOVE WS-FILA-EITHER     TO IMP-G-EITHER
094200     MOVE WS-FILA-NONE       TO IMP-G-NONE
094300
094400     MOVE WS-A-D1 (WS-IDX)     TO WS-CALC-NUM
094500     MOVE WS-A-REG (WS-IDX)    TO WS-CALC-DEN
094600     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
094700     MOVE WS-CALC-RATE         TO IMP-G-D1PCT
094800
094900     MOVE WS-A-D2 (WS-IDX)     TO WS-CALC-NUM
095000     MOVE WS-A-REG (WS-IDX)    TO WS-CALC-DEN
095100     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
095200     MOVE WS-CALC-RATE         TO IMP-G-D2PCT
095300
095400     MOVE WS-FILA-EITHER       TO WS-CALC-NUM
095500     MOVE WS-A-REG (WS-IDX)    TO WS-CALC-DEN
095600     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
095700     MOVE WS-CALC-RATE         TO IMP-G-EITHERPCT
095800
095900     MOVE WS-A-BOTH (WS-IDX)   TO WS-CALC-NUM
096000     MOVE WS-A-REG (WS-IDX)    TO WS-CALC-DEN
096100     PERFORM 8000-CALC-TASA-I THRU 8000-CALC-TASA-F
096200     MOVE WS-CALC-RATE         TO IMP-G-BOTHPCT
096300
096400     MOVE IMP-GRP-LINE TO WS-LINEA-SALIDA
096500     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F.
096600
096700 4310-IMPRIME-GRP-ASOC-UNO-F. EXIT.
096800
096900
097000*------------------------------------------------------------------
097100*    SECCION 5: DETALLE CRUDO DEL MAESTRO, EN ORDEN DE REGISTRO
097200*    (LA TABLA SE CARGO EN ESE ORDEN, ASI QUE NO REQUIERE ORDEN).
097300 4400-IMPRIME-RAW-I.
097400
097500     MOVE 'INFORME DE ASISTENCIA - DETALLE' TO IMP-TITSEC-TXT
097600     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
097700     MOVE IMP-SUB-RAW TO WS-SUBTITULO-ACTUAL
097800     WRITE REG-SALIDA FROM IMP-SUB-RAW AFTER 1
097900     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
098000     ADD 2 TO WS-CUENTA-LINEA
098100
098200     IF WS-CANT-PART NOT = 0 THEN
098300        PERFORM 4410-IMPRIME-RAW-UNO-I
098400           THRU 4410-IMPRIME-RAW-UNO-F
098500                VARYING WS-IDX FROM 1 BY 1
098600                UNTIL WS-IDX > WS-CANT-PART
098700     END-IF.
098800
098900 4400-IMPRIME-RAW-F. EXIT.
099000
099100
099200*------------------------------------------------------------------
099300 4410-IMPRIME-RAW-UNO-I.
099400
099500     MOVE WS-T-NO       (WS-IDX) TO IMP-R-NO
099600     MOVE WS-T-NAME     (WS-IDX) TO IMP-R-NAME
099700     MOVE WS-T-ASSOC    (WS-IDX) TO IMP-R-ASSOC
099800     MOVE WS-T-DISTRICT (WS-IDX) TO IMP-R-DISTRICT
099900     MOVE WS-T-PROVINCE (WS-IDX) TO IMP-R-PROVINCE
100000     MOVE WS-T-REG-ON   (WS-IDX) TO IMP-R-REGON
100100     MOVE WS-T-DAY1     (WS-IDX) TO IMP-R-DAY1
100200     MOVE WS-T-DAY2     (WS-IDX) TO IMP-R-DAY2
100300
100400     MOVE IMP-RAW-LINE TO WS-LINEA-SALIDA
100500     PERFORM 6000-GRABAR-LINEA-I THRU 6000-GRABAR-LINEA-F.
100600
100700 4410-IMPRIME-RAW-UNO-F. EXIT.
100800
100900
101000*------------------------------------------------------------------
101100*    PARRAFO COMUN DE CALCULO DE TASAS: WS-CALC-RATE =
101200*    WS-CALC-NUM / WS-CALC-DEN X 100, REDONDEADO A 2 DECIMALES.
101300 8000-CALC-TASA-I.
101400
101500     IF WS-CALC-DEN = 0 THEN
101600        MOVE ZEROS TO WS-CALC-RATE
101700     ELSE
101800        COMPUTE WS-CALC-RATE ROUNDED =
101900                (WS-CALC-NUM * 100) / WS-CALC-DEN
102000     END-IF.
102100
102200 8000-CALC-TASA-F. EXIT.
102300
102400
102500*------------------------------------------------------------------
102600*    GRABA LA LINEA DE DETALLE ARMADA POR EL PARRAFO LLAMANTE,
102700*    SALTANDO DE PAGINA Y REPITIENDO EL TITULO/SUBTITULO SI SE
102800*    SUPERA EL MAXIMO DE LINEAS POR PAGINA. LA LINEA A GRABAR
102900*    VIAJA EN WS-LINEA-SALIDA, ARMADA POR EL LLAMANTE A PARTIR DE
103000*    IMP-SUM-LINE, IMP-GRP-LINE O IMP-RAW-LINE SEGUN LA SECCION.
103100*    CORRECCION RQ-0253: EL PARRAFO NO GRABABA LA LINEA DE DATOS
103200*    NI CONTABA LOS RENGLONES IMPRESOS; SOLO VERIFICABA EL CORTE
103300*    DE PAGINA. VER HISTORIAL DE CAMBIOS.
103400 6000-GRABAR-LINEA-I.
103500
103600     IF WS-CUENTA-LINEA NOT LESS THAN WS-MAX-LINEAS THEN
103700        PERFORM 6600-REPETIR-TITULOS-I THRU 6600-REPETIR-TITULOS-F
103800     END-IF
103900
104000     WRITE REG-SALIDA FROM WS-LINEA-SALIDA AFTER 1
104100     IF FS-LISTADO IS NOT EQUAL '00' THEN
104200        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
104300        MOVE 9999 TO RETURN-CODE
104400     END-IF
104500     ADD 1 TO WS-CUENTA-LINEA
104600     ADD 1 TO WS-IMPRESOS.
104700
104800 6000-GRABAR-LINEA-F. EXIT.
104900
105000
105100*------------------------------------------------------------------
105200 6500-IMPRIMIR-TITULOS-I.
105300
105400     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAG
105500     ADD 1 TO WS-CUENTA-PAGINA
105600     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
105700     WRITE REG-SALIDA FROM IMP-TITSEC AFTER 1
105800     WRITE REG-SALIDA FROM IMP-SEPARATE AFTER 1
105900     IF FS-LISTADO IS NOT EQUAL '00' THEN
106000        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
106100        MOVE 9999 TO RETURN-CODE
106200     END-IF
106300     MOVE 3 TO WS-CUENTA-LINEA.
106400
106500 6500-IMPRIMIR-TITULOS-F. EXIT.
106600
106700
106800*------------------------------------------------------------------
106900 6600-REPETIR-TITULOS-I.
107000
107100     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAG
107200     ADD 1 TO WS-CUENTA-PAGINA
107300     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
107400     WRITE REG-SALIDA FROM WS-SUBTITULO-ACTUAL AFTER 1
107500     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
107600     MOVE 3 TO WS-CUENTA-LINEA.
107700
107800 6600-REPETIR-TITULOS-F. EXIT.
107900
108000
108100*------------------------------------------------------------------
108200 9999-FINAL-I.
108300
108400     CLOSE MAEENT
108500     CLOSE LISTADO
108600
108700     DISPLAY '**********************************************'
108800     DISPLAY 'LEIDOS:       ' WS-LEIDOS
108900     DISPLAY 'IMPRESOS:     ' WS-IMPRESOS
109000     DISPLAY 'DISTRITOS:    ' WS-CANT-DIST
109100     DISPLAY 'PROVINCIAS:   ' WS-CANT-PROV
109200     DISPLAY 'ASOCIACIONES: ' WS-CANT-ASOC.
109300
109400 9999-FINAL-F. EXIT.
