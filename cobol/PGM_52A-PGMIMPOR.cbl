000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMIMPOR.
000300 AUTHOR.        J. C. VACCARO.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - SECTOR BATCH.
000500 DATE-WRITTEN.  09-1998.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA.
000800******************************************************************
000900*    PGMIMPOR  -  IMPORTACION MASIVA DE INSCRIPTOS               *
001000*    ====================================================        *
001100*    FUSIONA UN LOTE EXTERNO DE INSCRIPCIONES (DDIMPENT) CONTRA  *
001200*    EL MAESTRO VIGENTE. RECHAZA TODO EL LOTE SI FALTA ALGUNA    *
001300*    COLUMNA BASE (NUMERO, NOMBRE, ASOCIACION, DISTRITO O        *
001400*    PROVINCIA) EN LA TOTALIDAD DEL ARCHIVO. DESCARTA LOS        *
001500*    REGISTROS DUPLICADOS (NOMBRE+DISTRITO) CONTRA EL MAESTRO Y  *
001600*    RENUMERA LOS SOBREVIVIENTES A PARTIR DEL PROXIMO NUMERO     *
001700*    DE ORDEN LIBRE, EN EL ORDEN ORIGINAL DEL ARCHIVO.           *
001800*    (REEMPLAZA AL VIEJO PGMB4CAF, QUE HACIA EL ALTA DE          *
001900*    NOVEDADES DE CLIENTES CONTRA DB2, REGISTRO POR REGISTRO).   *
002000*                                                                *
002100*    HISTORIAL DE CAMBIOS                                        *
002200*    --------------------                                        *
002300*    10-1998 RQ-0045 JCV  ALTA INICIAL DEL PROGRAMA.             *
002400*    02-1999 RQ-0052 HBA  SE AGREGA EL RECHAZO DE TODO EL LOTE   *
002500*                         CUANDO FALTA UNA COLUMNA BASE.         *
002600*    11-1999 RQ-0077 HBA  REMEDIACION Y2K: SELLO DE FECHA POR    *
002700*                         DEFECTO PASA A ACCEPT ... FROM DATE    *
002800*                         YYYYMMDD (ANTES 2 DIGITOS DE ANIO).    *
002900*    08-2003 RQ-0171 JCV  LA COMPARACION DE DUPLICADOS PASA A    *
003000*                         SER INSENSIBLE A MAYUSCULAS/MINUSC.,   *
003100*                         IGUAL QUE EN PGMREGIS.                 *
003200*    07-2009 RQ-0241 MLV  AMPLIA LAS TABLAS DE TRABAJO A 2000    *
003300*                         POSICIONES POR CRECIMIENTO DEL EVENTO. *
003400*    05-2012 RQ-0268 JCV  SI TODO EL LOTE RESULTA DUPLICADO, EL  *
003500*                         MAESTRO NO SE REGRABA.                 *
003600******************************************************************
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT MAEENT  ASSIGN DDMAEENT
004900            FILE STATUS IS FS-MAEENT.
005000
005100     SELECT MAESAL  ASSIGN DDMAESAL
005200            FILE STATUS IS FS-MAESAL.
005300
005400     SELECT IMPENT  ASSIGN DDIMPENT
005500            FILE STATUS IS FS-IMPENT.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  MAEENT
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-MAEENT          PIC X(156).
006500
006600 FD  MAESAL
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-MAESAL          PIC X(156).
007000
007100 FD  IMPENT
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-ENT-IMPENT      PIC X(156).
007500
007600
007700 WORKING-STORAGE SECTION.
007800*========================*
007900
008000*----------- ARCHIVOS --------------------------------------------
008100 77  FS-MAEENT                 PIC XX      VALUE SPACES.
008200 77  FS-MAESAL                 PIC XX      VALUE SPACES.
008300 77  FS-IMPENT                 PIC XX      VALUE SPACES.
008400
008500 77  WS-FIN-MAEENT-SW          PIC X       VALUE 'N'.
008600     88  WS-FIN-MAEENT                     VALUE 'Y'.
008700     88  WS-NO-FIN-MAEENT                  VALUE 'N'.
008800
008900 77  WS-FIN-IMPENT-SW          PIC X       VALUE 'N'.
009000     88  WS-FIN-IMPENT                     VALUE 'Y'.
009100     88  WS-NO-FIN-IMPENT                  VALUE 'N'.
009200
009300 77  WS-ARCHIVO-SW             PIC X       VALUE 'V'.
009400     88  WS-ARCHIVO-VALIDO                 VALUE 'V'.
009500     88  WS-ARCHIVO-INVALIDO               VALUE 'I'.
009600
009700 77  WS-ENCONTRADO-SW          PIC X       VALUE 'N'.
009800     88  WS-ENCONTRADO                     VALUE 'S'.
009900     88  WS-NO-ENCONTRADO                  VALUE 'N'.
010000
010100 77  WS-COL-NO-SW              PIC X       VALUE 'N'.
010200     88  WS-COL-NO-PRESENTE                VALUE 'S'.
010300 77  WS-COL-NAME-SW            PIC X       VALUE 'N'.
010400     88  WS-COL-NAME-PRESENTE               VALUE 'S'.
010500 77  WS-COL-ASSOC-SW           PIC X       VALUE 'N'.
010600     88  WS-COL-ASSOC-PRESENTE              VALUE 'S'.
010700 77  WS-COL-DISTRICT-SW        PIC X       VALUE 'N'.
010800     88  WS-COL-DISTRICT-PRESENTE           VALUE 'S'.
010900 77  WS-COL-PROVINCE-SW        PIC X       VALUE 'N'.
011000     88  WS-COL-PROVINCE-PRESENTE           VALUE 'S'.
011100
011200*----------- CONTADORES (COMP) ------------------------------------
011300 77  WS-CANT-MAEENT             PIC 9(05)  USAGE COMP VALUE ZEROS.
011400 77  WS-CANT-PART               PIC 9(05)  USAGE COMP VALUE ZEROS.
011500 77  WS-CANT-IMP                PIC 9(05)  USAGE COMP VALUE ZEROS.
011600 77  WS-CANT-AGREGADOS          PIC 9(05)  USAGE COMP VALUE ZEROS.
011700 77  WS-CANT-DUPLIC             PIC 9(05)  USAGE COMP VALUE ZEROS.
011800 77  WS-MASTER-MAX              PIC 9(05)  USAGE COMP VALUE ZEROS.
011900 77  WS-IDX-IMP                 PIC 9(05)  USAGE COMP VALUE ZEROS.
012000 77  WS-IDX-MAE                 PIC 9(05)  USAGE COMP VALUE ZEROS.
012100 77  WS-NORM-LEAD               PIC 9(02)  USAGE COMP VALUE ZEROS.
012200
012300*----------- LAYOUT MAESTRO INSCRIPTOS ----------------------------
012400*    COPY CPPARTMAE.           (VER PGM_50A-CP-PARTMAE)
012500 01  REG-PARTMAE.
012600     03  PART-NO             PIC 9(05)    VALUE ZEROS.
012700     03  PART-NAME           PIC X(30)    VALUE SPACES.
012800     03  PART-ASSOC          PIC X(40)    VALUE SPACES.
012900     03  PART-DISTRICT       PIC X(20)    VALUE SPACES.
013000     03  PART-PROVINCE       PIC X(20)    VALUE SPACES.
013100     03  PART-REG-ON         PIC X(19)    VALUE SPACES.
013200     03  PART-DAY1           PIC X(01)    VALUE 'N'.
013300         88  PART-DAY1-SI               VALUE 'Y'.
013400         88  PART-DAY1-NO               VALUE 'N'.
013500     03  PART-DAY2           PIC X(01)    VALUE 'N'.
013600         88  PART-DAY2-SI               VALUE 'Y'.
013700         88  PART-DAY2-NO               VALUE 'N'.
013800     03  PART-SIGNATURE      PIC X(20)    VALUE SPACES.
013900
014000*----------- LAYOUT BLOQUE DE IMPORTACION (MISMO LARGO, 156) ------
014100*    EL LOTE EXTERNO TRAE EL MISMO LAYOUT QUE EL MAESTRO; LOS
014200*    CAMPOS DE CONTROL (DIAS, FIRMA, SELLO DE ALTA) PUEDEN VENIR
014300*    EN BLANCO Y SE COMPLETAN CON VALORES POR DEFECTO.
014400 01  REG-IMPORT.
014500     03  IMP-NO              PIC 9(05)    VALUE ZEROS.
014600     03  IMP-NAME-RAW        PIC X(30)    VALUE SPACES.
014700     03  IMP-ASSOC-RAW       PIC X(40)    VALUE SPACES.
014800     03  IMP-DISTRICT-RAW    PIC X(20)    VALUE SPACES.
014900     03  IMP-PROVINCE-RAW    PIC X(20)    VALUE SPACES.
015000     03  IMP-REG-ON-RAW      PIC X(19)    VALUE SPACES.
015100     03  IMP-DAY1-RAW        PIC X(01)    VALUE SPACES.
015200     03  IMP-DAY2-RAW        PIC X(01)    VALUE SPACES.
015300     03  IMP-SIGNATURE-RAW   PIC X(20)    VALUE SPACES.
015400
015500*----------- TABLA EN MEMORIA DEL MAESTRO + SOBREVIVIENTES -------
015600*    LARGO DE CADA ENTRADA = 156 BYTES, IGUAL AL MAESTRO EN DISCO.
015700 01  WS-PART-TAB.
015800     03  WS-PART-ENT OCCURS 2000 TIMES.
015900         05  WS-T-NO         PIC 9(05).
016000         05  WS-T-NAME       PIC X(30).
016100         05  WS-T-ASSOC      PIC X(40).
016200         05  WS-T-DISTRICT   PIC X(20).
016300         05  WS-T-PROVINCE   PIC X(20).
016400         05  WS-T-REG-ON     PIC X(19).
016500         05  WS-T-DAY1       PIC X(01).
016600         05  WS-T-DAY2       PIC X(01).
016700         05  WS-T-SIGNATURE  PIC X(20).
016800
016900 01  WS-PART-TAB-R REDEFINES WS-PART-TAB.
017000     03  WS-PART-FLAT OCCURS 2000 TIMES PIC X(156).
017100
017200*----------- CLAVES NORMALIZADAS DE LOS REGISTROS DEL MAESTRO ----
017300*    (PARALELA A WS-PART-TAB, MISMO SUBINDICE)
017400 01  WS-MAE-KEY-TAB.
017500     03  WS-MAE-KEY-ENT OCCURS 2000 TIMES.
017600         05  WS-MK-NAME      PIC X(40).
017700         05  WS-MK-DISTRICT  PIC X(40).
017800
017900*----------- TABLA EN MEMORIA DEL LOTE DE IMPORTACION ------------
018000 01  WS-IMP-TAB.
018100     03  WS-IMP-ENT OCCURS 2000 TIMES.
018200         05  IMP-NAME        PIC X(30).
018300         05  IMP-ASSOC       PIC X(40).
018400         05  IMP-DISTRICT    PIC X(20).
018500         05  IMP-PROVINCE    PIC X(20).
018600         05  IMP-REG-ON      PIC X(19).
018700         05  IMP-DAY1        PIC X(01).
018800         05  IMP-DAY2        PIC X(01).
018900         05  IMP-SIGNATURE   PIC X(20).
019000         05  IMP-KEY-NAME    PIC X(40).
019100         05  IMP-KEY-DISTRICT PIC X(40).
019200
019300*----------- MENSAJE DE COLUMNAS FALTANTES ------------------------
019400 77  WS-CAMPO-FALTANTE         PIC X(12)  VALUE SPACES.
019500 77  WS-MISSING-LIST           PIC X(60)  VALUE SPACES.
019600 77  WS-MISSING-TEMP           PIC X(60)  VALUE SPACES.
019700
019800*----------- AREA DE TRABAJO PARA NORMALIZAR (TRIM + MAYUSC.) ----
019900 01  WS-NORM-IN               PIC X(40)   VALUE SPACES.
020000 01  WS-NORM-OUT              PIC X(40)   VALUE SPACES.
020100 01  WS-MINUSCULAS            PIC X(26)
020200     VALUE 'abcdefghijklmnopqrstuvwxyz'.
020300 01  WS-MAYUSCULAS            PIC X(26)
020400     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020500
020600*----------- SELLO DE FECHA/HORA DE CORRIDA (DEFECTO DE ALTA) ----
020700 01  WS-FECHA-AMD.
020800     03  WS-FEC-ANIO          PIC 9(04).
020900     03  WS-FEC-MES           PIC 9(02).
021000     03  WS-FEC-DIA           PIC 9(02).
021100 01  WS-FECHA-AMD-R REDEFINES WS-FECHA-AMD
021200                              PIC 9(08).
021300
021400 01  WS-HORA-MSM.
021500     03  WS-HOR-HH            PIC 9(02).
021600     03  WS-HOR-MM            PIC 9(02).
021700     03  WS-HOR-SS            PIC 9(02).
021800     03  WS-HOR-CC            PIC 9(02).
021900 01  WS-HORA-MSM-R REDEFINES WS-HORA-MSM
022000                              PIC 9(08).
022100
022200 01  WS-TIMESTAMP-FMT.
022300     03  WS-TSF-ANIO          PIC 9(04).
022400     03  FILLER               PIC X       VALUE '-'.
022500     03  WS-TSF-MES           PIC 9(02).
022600     03  FILLER               PIC X       VALUE '-'.
022700     03  WS-TSF-DIA           PIC 9(02).
022800     03  FILLER               PIC X       VALUE SPACE.
022900     03  WS-TSF-HH            PIC 9(02).
023000     03  FILLER               PIC X       VALUE ':'.
023100     03  WS-TSF-MI            PIC 9(02).
023200     03  FILLER               PIC X       VALUE ':'.
023300     03  WS-TSF-SS            PIC 9(02).
023400
023500
023600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023700 PROCEDURE DIVISION.
023800
023900 MAIN-PROGRAM-I.
024000
024100     PERFORM 1000-INICIO-I           THRU 1000-INICIO-F
024200     PERFORM 2000-CARGA-MAESTRO-I    THRU 2000-CARGA-MAESTRO-F
024300     PERFORM 3000-CARGA-IMPORT-I     THRU 3000-CARGA-IMPORT-F
024400     PERFORM 3500-VALIDA-COLUMNAS-I  THRU 3500-VALIDA-COLUMNAS-F
024500
024600     IF WS-ARCHIVO-VALIDO THEN
024700        PERFORM 4000-FUSIONA-I  THRU 4000-FUSIONA-F
024800        PERFORM 5000-REGRABA-I  THRU 5000-REGRABA-F
024900     END-IF
025000
025100     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
025200
025300 MAIN-PROGRAM-F. GOBACK.
025400
025500
025600*------------------------------------------------------------------
025700*    ARMA EL SELLO DE FECHA/HORA DE CORRIDA (DEFECTO PARA ALTAS
025800*    SIN SELLO PROPIO) Y ABRE LOS ARCHIVOS DE ENTRADA.
025900 1000-INICIO-I.
026000
026100     ACCEPT WS-FECHA-AMD FROM DATE YYYYMMDD
026200     ACCEPT WS-HORA-MSM  FROM TIME
026300     MOVE WS-FEC-ANIO  TO WS-TSF-ANIO
026400     MOVE WS-FEC-MES   TO WS-TSF-MES
026500     MOVE WS-FEC-DIA   TO WS-TSF-DIA
026600     MOVE WS-HOR-HH    TO WS-TSF-HH
026700     MOVE WS-HOR-MM    TO WS-TSF-MI
026800     MOVE WS-HOR-SS    TO WS-TSF-SS
026900
027000     SET WS-NO-FIN-MAEENT  TO TRUE
027100     SET WS-NO-FIN-IMPENT  TO TRUE
027200     SET WS-ARCHIVO-VALIDO TO TRUE
027300
027400     OPEN INPUT MAEENT
027500     IF FS-MAEENT IS NOT EQUAL '00' THEN
027600        DISPLAY '* ERROR EN OPEN MAEENT = ' FS-MAEENT
027700        MOVE 9999 TO RETURN-CODE
027800        SET WS-FIN-MAEENT TO TRUE
027900        SET WS-ARCHIVO-INVALIDO TO TRUE
028000     END-IF
028100
028200     OPEN INPUT IMPENT
028300     IF FS-IMPENT IS NOT EQUAL '00' THEN
028400        DISPLAY '* ERROR EN OPEN IMPENT = ' FS-IMPENT
028500        MOVE 9999 TO RETURN-CODE
028600        SET WS-FIN-IMPENT TO TRUE
028700        SET WS-ARCHIVO-INVALIDO TO TRUE
028800     END-IF.
028900
029000 1000-INICIO-F. EXIT.
029100
029200
029300*------------------------------------------------------------------
029400*    CARGA EL MAESTRO VIGENTE EN TABLA, CALCULA EL MAYOR NUMERO
029500*    DE ORDEN Y ARMA LA CLAVE NORMALIZADA DE CADA REGISTRO.
029600 2000-CARGA-MAESTRO-I.
029700
029800     IF NOT WS-FIN-MAEENT THEN
029900        PERFORM 2100-LEE-MAEENT-I   THRU 2100-LEE-MAEENT-F
030000        PERFORM 2150-CARGA-UNO-I    THRU 2150-CARGA-UNO-F
030100                UNTIL WS-FIN-MAEENT
030200        CLOSE MAEENT
030300     END-IF
030400
030500     MOVE WS-CANT-PART TO WS-CANT-MAEENT.
030600
030700 2000-CARGA-MAESTRO-F. EXIT.
030800
030900
031000*------------------------------------------------------------------
031100 2100-LEE-MAEENT-I.
031200
031300     READ MAEENT INTO REG-PARTMAE
031400
031500     EVALUATE FS-MAEENT
031600        WHEN '00'
031700           CONTINUE
031800        WHEN '10'
031900           SET WS-FIN-MAEENT TO TRUE
032000        WHEN OTHER
032100           DISPLAY '* ERROR EN READ MAEENT = ' FS-MAEENT
032200           MOVE 9999 TO RETURN-CODE
032300           SET WS-FIN-MAEENT TO TRUE
032400     END-EVALUATE.
032500
032600 2100-LEE-MAEENT-F. EXIT.
032700
032800
032900*------------------------------------------------------------------
033000 2150-CARGA-UNO-I.
033100
033200     ADD 1 TO WS-CANT-PART
033300
033400     IF PART-NO > WS-MASTER-MAX THEN
033500        MOVE PART-NO TO WS-MASTER-MAX
033600     END-IF
033700
033800     MOVE PART-NO          TO WS-T-NO         (WS-CANT-PART)
033900     MOVE PART-NAME        TO WS-T-NAME       (WS-CANT-PART)
034000     MOVE PART-ASSOC       TO WS-T-ASSOC      (WS-CANT-PART)
034100     MOVE PART-DISTRICT    TO WS-T-DISTRICT   (WS-CANT-PART)
034200     MOVE PART-PROVINCE    TO WS-T-PROVINCE   (WS-CANT-PART)
034300     MOVE PART-REG-ON      TO WS-T-REG-ON     (WS-CANT-PART)
034400     MOVE PART-DAY1        TO WS-T-DAY1       (WS-CANT-PART)
034500     MOVE PART-DAY2        TO WS-T-DAY2       (WS-CANT-PART)
034600     MOVE PART-SIGNATURE   TO WS-T-SIGNATURE  (WS-CANT-PART)
034700
034800     MOVE PART-NAME        TO WS-NORM-IN
034900     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
035000     MOVE WS-NORM-OUT      TO WS-MK-NAME      (WS-CANT-PART)
035100
035200     MOVE PART-DISTRICT    TO WS-NORM-IN
035300     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
035400     MOVE WS-NORM-OUT      TO WS-MK-DISTRICT  (WS-CANT-PART)
035500
035600     PERFORM 2100-LEE-MAEENT-I THRU 2100-LEE-MAEENT-F.
035700
035800 2150-CARGA-UNO-F. EXIT.
035900
036000
036100*------------------------------------------------------------------
036200*    CARGA EL LOTE DE IMPORTACION EN TABLA, DESPOJANDO DE
036300*    BLANCOS LOS CAMPOS DE TEXTO Y COMPLETANDO POR DEFECTO LOS
036400*    CAMPOS DE CONTROL QUE VENGAN VACIOS. DE PASO RELEVA SI
036500*    CADA COLUMNA BASE APARECE EN AL MENOS UN REGISTRO.
036600 3000-CARGA-IMPORT-I.
036700
036800     IF NOT WS-FIN-IMPENT THEN
036900        PERFORM 3100-LEE-IMPENT-I    THRU 3100-LEE-IMPENT-F
037000        PERFORM 3150-CARGA-UNO-I     THRU 3150-CARGA-UNO-F
037100                UNTIL WS-FIN-IMPENT
037200        CLOSE IMPENT
037300     END-IF.
037400
037500 3000-CARGA-IMPORT-F. EXIT.
037600
037700
037800*------------------------------------------------------------------
037900 3100-LEE-IMPENT-I.
038000
038100     READ IMPENT INTO REG-IMPORT
038200
038300     EVALUATE FS-IMPENT
038400        WHEN '00'
038500           CONTINUE
038600        WHEN '10'
038700           SET WS-FIN-IMPENT TO TRUE
038800        WHEN OTHER
038900           DISPLAY '* ERROR EN READ IMPENT = ' FS-IMPENT
039000           MOVE 9999 TO RETURN-CODE
039100           SET WS-FIN-IMPENT TO TRUE
039200     END-EVALUATE.
039300
039400 3100-LEE-IMPENT-F. EXIT.
039500
039600
039700*------------------------------------------------------------------
039800 3150-CARGA-UNO-I.
039900
040000     ADD 1 TO WS-CANT-IMP
040100
040200*    DESPOJA DE BLANCOS A LA IZQUIERDA LOS CAMPOS DE TEXTO,
040300*    CONSERVANDO LA CAJA ORIGINAL PARA EL MAESTRO.
040400     MOVE IMP-NAME-RAW     TO WS-NORM-IN
040500     PERFORM 8100-DESPOJA-I THRU 8100-DESPOJA-F
040600     MOVE WS-NORM-OUT      TO IMP-NAME     (WS-CANT-IMP)
040700
040800     MOVE IMP-ASSOC-RAW    TO WS-NORM-IN
040900     PERFORM 8100-DESPOJA-I THRU 8100-DESPOJA-F
041000     MOVE WS-NORM-OUT      TO IMP-ASSOC    (WS-CANT-IMP)
041100
041200     MOVE IMP-DISTRICT-RAW TO WS-NORM-IN
041300     PERFORM 8100-DESPOJA-I THRU 8100-DESPOJA-F
041400     MOVE WS-NORM-OUT      TO IMP-DISTRICT (WS-CANT-IMP)
041500
041600     MOVE IMP-PROVINCE-RAW TO WS-NORM-IN
041700     PERFORM 8100-DESPOJA-I THRU 8100-DESPOJA-F
041800     MOVE WS-NORM-OUT      TO IMP-PROVINCE (WS-CANT-IMP)
041900
042000*    CLAVE NORMALIZADA (TRIM + MAYUSCULAS) PARA BUSQUEDA DE
042100*    DUPLICADOS CONTRA EL MAESTRO.
042200     MOVE IMP-NAME-RAW     TO WS-NORM-IN
042300     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
042400     MOVE WS-NORM-OUT      TO IMP-KEY-NAME     (WS-CANT-IMP)
042500
042600     MOVE IMP-DISTRICT-RAW TO WS-NORM-IN
042700     PERFORM 8000-NORMALIZA-I THRU 8000-NORMALIZA-F
042800     MOVE WS-NORM-OUT      TO IMP-KEY-DISTRICT (WS-CANT-IMP)
042900
043000*    SELLO DE ALTA: SI VIENE VACIO, SE USA LA FECHA/HORA DE
043100*    CORRIDA. LAS MARCAS DE DIA, SI NO VIENEN EN 'Y', QUEDAN
043200*    EN 'N'. LA FIRMA EN BLANCO SI VIENE EN BAJOS.
043300     IF IMP-REG-ON-RAW = SPACES OR IMP-REG-ON-RAW = LOW-VALUES
043400        THEN
043500        MOVE WS-TIMESTAMP-FMT TO IMP-REG-ON (WS-CANT-IMP)
043600     ELSE
043700        MOVE IMP-REG-ON-RAW   TO IMP-REG-ON (WS-CANT-IMP)
043800     END-IF
043900
044000     IF IMP-DAY1-RAW = 'Y' OR IMP-DAY1-RAW = 'y' THEN
044100        MOVE 'Y' TO IMP-DAY1 (WS-CANT-IMP)
044200     ELSE
044300        MOVE 'N' TO IMP-DAY1 (WS-CANT-IMP)
044400     END-IF
044500
044600     IF IMP-DAY2-RAW = 'Y' OR IMP-DAY2-RAW = 'y' THEN
044700        MOVE 'Y' TO IMP-DAY2 (WS-CANT-IMP)
044800     ELSE
044900        MOVE 'N' TO IMP-DAY2 (WS-CANT-IMP)
045000     END-IF
045100
045200     IF IMP-SIGNATURE-RAW = LOW-VALUES THEN
045300        MOVE SPACES TO IMP-SIGNATURE (WS-CANT-IMP)
045400     ELSE
045500        MOVE IMP-SIGNATURE-RAW TO IMP-SIGNATURE (WS-CANT-IMP)
045600     END-IF
045700
045800*    RELEVAMIENTO DE PRESENCIA DE COLUMNAS BASE.
045900     IF IMP-NO IS NOT EQUAL ZEROS THEN
046000        SET WS-COL-NO-PRESENTE TO TRUE
046100     END-IF
046200     IF IMP-NAME (WS-CANT-IMP) IS NOT EQUAL SPACES THEN
046300        SET WS-COL-NAME-PRESENTE TO TRUE
046400     END-IF
046500     IF IMP-ASSOC (WS-CANT-IMP) IS NOT EQUAL SPACES THEN
046600        SET WS-COL-ASSOC-PRESENTE TO TRUE
046700     END-IF
046800     IF IMP-DISTRICT (WS-CANT-IMP) IS NOT EQUAL SPACES THEN
046900        SET WS-COL-DISTRICT-PRESENTE TO TRUE
047000     END-IF
047100     IF IMP-PROVINCE (WS-CANT-IMP) IS NOT EQUAL SPACES THEN
047200        SET WS-COL-PROVINCE-PRESENTE TO TRUE
047300     END-IF
047400
047500     PERFORM 3100-LEE-IMPENT-I THRU 3100-LEE-IMPENT-F.
047600
047700 3150-CARGA-UNO-F. EXIT.
047800
047900
048000*------------------------------------------------------------------
048100*    SI ALGUNA COLUMNA BASE NO APARECIO EN NINGUN REGISTRO DEL
048200*    LOTE, SE RECHAZA TODO EL ARCHIVO.
048300 3500-VALIDA-COLUMNAS-I.
048400
048500     MOVE SPACES TO WS-MISSING-LIST
048600
048700     IF NOT WS-COL-NO-PRESENTE THEN
048800        MOVE 'number'      TO WS-CAMPO-FALTANTE
048900        PERFORM 3550-AGREGA-FALTANTE-I THRU 3550-AGREGA-FALTANTE-F
049000     END-IF
049100     IF NOT WS-COL-NAME-PRESENTE THEN
049200        MOVE 'name'        TO WS-CAMPO-FALTANTE
049300        PERFORM 3550-AGREGA-FALTANTE-I THRU 3550-AGREGA-FALTANTE-F
049400     END-IF
049500     IF NOT WS-COL-ASSOC-PRESENTE THEN
049600        MOVE 'association' TO WS-CAMPO-FALTANTE
049700        PERFORM 3550-AGREGA-FALTANTE-I THRU 3550-AGREGA-FALTANTE-F
049800     END-IF
049900     IF NOT WS-COL-DISTRICT-PRESENTE THEN
050000        MOVE 'district'    TO WS-CAMPO-FALTANTE
050100        PERFORM 3550-AGREGA-FALTANTE-I THRU 3550-AGREGA-FALTANTE-F
050200     END-IF
050300     IF NOT WS-COL-PROVINCE-PRESENTE THEN
050400        MOVE 'province'    TO WS-CAMPO-FALTANTE
050500        PERFORM 3550-AGREGA-FALTANTE-I THRU 3550-AGREGA-FALTANTE-F
050600     END-IF
050700
050800     IF WS-MISSING-LIST IS NOT EQUAL SPACES THEN
050900        SET WS-ARCHIVO-INVALIDO TO TRUE
051000        DISPLAY 'Missing required columns: ' WS-MISSING-LIST
051100        MOVE 4 TO RETURN-CODE
051200     END-IF.
051300
051400 3500-VALIDA-COLUMNAS-F. EXIT.
051500
051600
051700*------------------------------------------------------------------
051800 3550-AGREGA-FALTANTE-I.
051900
052000     IF WS-MISSING-LIST = SPACES THEN
052100        STRING WS-CAMPO-FALTANTE DELIMITED BY SPACE
052200               INTO WS-MISSING-LIST
052300     ELSE
052400        MOVE WS-MISSING-LIST TO WS-MISSING-TEMP
052500        STRING WS-MISSING-TEMP   DELIMITED BY SPACE
052600               ', '              DELIMITED BY SIZE
052700               WS-CAMPO-FALTANTE DELIMITED BY SPACE
052800               INTO WS-MISSING-LIST
052900     END-IF.
053000
053100 3550-AGREGA-FALTANTE-F. EXIT.
053200
053300
053400*------------------------------------------------------------------
053500*    PARA CADA REGISTRO DEL LOTE, EN SU ORDEN ORIGINAL, DESCARTA
053600*    LOS DUPLICADOS CONTRA EL MAESTRO Y AGREGA LOS SOBREVIVIENTES
053700*    AL FINAL DE LA TABLA, RENUMERADOS DESDE EL MAYOR NUMERO DE
053800*    ORDEN DEL MAESTRO.
053900 4000-FUSIONA-I.
054000
054100     PERFORM 4050-FUSIONA-UNO-I THRU 4050-FUSIONA-UNO-F
054200             VARYING WS-IDX-IMP FROM 1 BY 1
054300             UNTIL WS-IDX-IMP > WS-CANT-IMP.
054400
054500 4000-FUSIONA-F. EXIT.
054600
054700
054800*------------------------------------------------------------------
054900 4050-FUSIONA-UNO-I.
055000
055100     SET WS-NO-ENCONTRADO TO TRUE
055200
055300     PERFORM 4100-BUSCA-DUP-I THRU 4100-BUSCA-DUP-F
055400             VARYING WS-IDX-MAE FROM 1 BY 1
055500             UNTIL WS-IDX-MAE > WS-CANT-MAEENT
055600                OR WS-ENCONTRADO
055700
055800     IF WS-ENCONTRADO THEN
055900        ADD 1 TO WS-CANT-DUPLIC
056000     ELSE
056100        ADD 1 TO WS-CANT-PART
056200        ADD 1 TO WS-CANT-AGREGADOS
056300        COMPUTE WS-T-NO (WS-CANT-PART) =
056400                WS-MASTER-MAX + WS-CANT-AGREGADOS
056500        MOVE IMP-NAME      (WS-IDX-IMP) TO
056600             WS-T-NAME      (WS-CANT-PART)
056700        MOVE IMP-ASSOC     (WS-IDX-IMP) TO
056800             WS-T-ASSOC     (WS-CANT-PART)
056900        MOVE IMP-DISTRICT  (WS-IDX-IMP) TO
057000             WS-T-DISTRICT  (WS-CANT-PART)
057100        MOVE IMP-PROVINCE  (WS-IDX-IMP) TO
057200             WS-T-PROVINCE  (WS-CANT-PART)
057300        MOVE IMP-REG-ON    (WS-IDX-IMP) TO
057400             WS-T-REG-ON    (WS-CANT-PART)
057500        MOVE IMP-DAY1      (WS-IDX-IMP) TO
057600             WS-T-DAY1      (WS-CANT-PART)
057700        MOVE IMP-DAY2      (WS-IDX-IMP) TO
057800             WS-T-DAY2      (WS-CANT-PART)
057900        MOVE IMP-SIGNATURE (WS-IDX-IMP) TO
058000             WS-T-SIGNATURE (WS-CANT-PART)
058100     END-IF.
058200
058300 4050-FUSIONA-UNO-F. EXIT.
058400
058500
058600*------------------------------------------------------------------
058700 4100-BUSCA-DUP-I.
058800
058900     IF WS-MK-NAME (WS-IDX-MAE) = IMP-KEY-NAME (WS-IDX-IMP)
059000        AND WS-MK-DISTRICT (WS-IDX-MAE) =
059100            IMP-KEY-DISTRICT (WS-IDX-IMP) THEN
059200        SET WS-ENCONTRADO TO TRUE
059300     END-IF.
059400
059500 4100-BUSCA-DUP-F. EXIT.
059600
059700
059800*------------------------------------------------------------------
059900*    REGRABA EL MAESTRO COMPLETO SOLO SI SE AGREGO ALGUN
060000*    REGISTRO NUEVO. SI TODO EL LOTE ERA DUPLICADO, NO SE TOCA.
060100 5000-REGRABA-I.
060200
060300     IF WS-CANT-AGREGADOS > 0 THEN
060400        OPEN OUTPUT MAESAL
060500        IF FS-MAESAL IS NOT EQUAL '00' THEN
060600           DISPLAY '* ERROR EN OPEN MAESAL = ' FS-MAESAL
060700           MOVE 9999 TO RETURN-CODE
060800        ELSE
060900           PERFORM 5100-GRABA-UNO-I THRU 5100-GRABA-UNO-F
061000                   VARYING WS-IDX-MAE FROM 1 BY 1
061100                   UNTIL WS-IDX-MAE > WS-CANT-PART
061200           CLOSE MAESAL
061300        END-IF
061400     END-IF.
061500
061600 5000-REGRABA-F. EXIT.
061700
061800
061900*------------------------------------------------------------------
062000 5100-GRABA-UNO-I.
062100
062200     WRITE REG-MAESAL FROM WS-PART-FLAT (WS-IDX-MAE)
062300     IF FS-MAESAL IS NOT EQUAL '00' THEN
062400        DISPLAY '* ERROR EN WRITE MAESAL = ' FS-MAESAL
062500        MOVE 9999 TO RETURN-CODE
062600     END-IF.
062700
062800 5100-GRABA-UNO-F. EXIT.
062900
063000
063100*------------------------------------------------------------------
063200*    DESPOJA DE BLANCOS A LA IZQUIERDA Y PASA A MAYUSCULAS; SE
063300*    USA PARA ARMAR CLAVES DE COMPARACION INSENSIBLES A CAJA.
063400 8000-NORMALIZA-I.
063500
063600     MOVE SPACES TO WS-NORM-OUT
063700     MOVE ZEROS  TO WS-NORM-LEAD
063800     INSPECT WS-NORM-IN TALLYING WS-NORM-LEAD
063900             FOR LEADING SPACE
064000
064100     IF WS-NORM-LEAD < 40 THEN
064200        MOVE WS-NORM-IN (WS-NORM-LEAD + 1 : ) TO WS-NORM-OUT
064300     END-IF
064400
064500     INSPECT WS-NORM-OUT CONVERTING WS-MINUSCULAS
064600             TO WS-MAYUSCULAS.
064700
064800 8000-NORMALIZA-F. EXIT.
064900
065000
065100*------------------------------------------------------------------
065200*    DESPOJA DE BLANCOS A LA IZQUIERDA SIN CAMBIAR LA CAJA;
065300*    SE USA PARA LIMPIAR LOS CAMPOS DE TEXTO DEL LOTE ANTES DE
065400*    GRABARLOS EN EL MAESTRO.
065500 8100-DESPOJA-I.
065600
065700     MOVE SPACES TO WS-NORM-OUT
065800     MOVE ZEROS  TO WS-NORM-LEAD
065900     INSPECT WS-NORM-IN TALLYING WS-NORM-LEAD
066000             FOR LEADING SPACE
066100
066200     IF WS-NORM-LEAD < 40 THEN
066300        MOVE WS-NORM-IN (WS-NORM-LEAD + 1 : ) TO WS-NORM-OUT
066400     END-IF.
066500
066600 8100-DESPOJA-F. EXIT.
066700
066800
066900*------------------------------------------------------------------
067000 9999-FINAL-I.
067100
067200     DISPLAY '**********************************************'
067300     DISPLAY 'REGISTROS DEL LOTE LEIDOS: ' WS-CANT-IMP
067400     DISPLAY 'AGREGADOS:                 ' WS-CANT-AGREGADOS
067500     DISPLAY 'DESCARTADOS POR DUPLICADO:  ' WS-CANT-DUPLIC.
067600
067700 9999-FINAL-F. EXIT.
